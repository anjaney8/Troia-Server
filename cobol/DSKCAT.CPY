000100*--------------------------------------------------------------*
000200*    DSKCAT  --  CATEGORY RECORD / COST-MATRIX COPYBOOK
000300*    ONE ENTRY PER PROJECT CATEGORY (CLASS LABEL).  HOLDS THE
000400*    CATEGORY'S PRIOR PROBABILITY AND ITS ROW OF THE PROJECT
000500*    MISCLASSIFICATION-COST MATRIX.  SHARED BY DSKEST00 (WHICH
000600*    BUILDS IT FROM CATEGORY.DAT AND MISCLASS-COST.DAT) AND
000700*    DSKQUA00 (WHICH READS IT BACK TO SCORE QUALITY).
000800*
000900*    MAINT HISTORY
001000*    ----------------------------------------------------------
001100*    1994-02-11  TS   ORIGINAL CUT.
001200*    1994-03-02  TS   ADDED CAT-HAS-PRIOR -- "ALL OR NOTHING"
001300*                     PRIOR RULE NEEDS TO KNOW WHICH CATEGORIES
001400*                     CAME IN WITH AN EXPLICIT PRIOR.
001500*    1997-11-19  TS   WIDENED CAT-COST-TABLE FROM 8 TO DSK-MAX-CAT
001600*                     ENTRIES -- 8 WAS TOO TIGHT FOR THE BIGGER
001700*                     LABELLING PROJECTS.
001800*--------------------------------------------------------------*
001900 01  CAT-REC.
002000     05  CAT-NAME                 PIC X(20).
002100     05  CAT-PRIOR                PIC 9V9(6).
002200     05  CAT-HAS-PRIOR             PIC X(1).
002300         88  CAT-PRIOR-SUPPLIED           VALUE "Y".
002400         88  CAT-PRIOR-DEFAULTED          VALUE "N".
002500*        CAT-COST-TABLE(T) = COST OF CALLING THIS CATEGORY T,
002600*        I.E. ROW "CAT-NAME" OF THE FROM/TO MISCLASSIFICATION
002700*        COST MATRIX.  DEFAULTS ARE 0.0 ON THE DIAGONAL ENTRY
002800*        AND 1.0 ELSEWHERE UNLESS OVERRIDDEN (SEE 1100-DEFAULT-
002900*        COST-MATRIX IN DSKEST00).
003000     05  CAT-COST-TABLE OCCURS 10 TIMES.
003100         10  CAT-COST-ENTRY        PIC 9V9(6).
003200     05  FILLER                   PIC X(12).
