000100*--------------------------------------------------------------*
000200*    DSKEST00  --  CATEGORY-ESTIMATION BATCH DRIVER
000300*    REPLACES THE OLD CAR-LOT MENU DRIVER ON THIS LOAD MODULE.
000400*    READS THE CATEGORY TABLE, THE LABEL TRANSACTIONS, THE
000500*    GOLD-STANDARD TRANSACTIONS AND THE MISCLASSIFICATION-COST
000600*    OVERRIDES FOR ONE ESTIMATION PROJECT, RUNS THE ITERATIVE
000700*    CATEGORY/WORKER ESTIMATION PASS TO CONVERGENCE, WRITES THE
000800*    WORKER AND OBJECT RESULT FILES, DISPLAYS THE RUN CONTROL
000900*    TOTALS AND CHAINS TO DSKQUA00 FOR THE QUALITY SCORING PASS.
001000*
001100*    MAINT HISTORY
001200*    ----------------------------------------------------------
001300*    1994-02-11  TS   ORIGINAL CUT.  REUSES THE OLD DCARS00 LOAD
001400*                     MODULE NUMBER AT OPERATIONS' REQUEST SO THE
001500*                     JCL STREAM DID NOT HAVE TO CHANGE.
001600*    1994-03-02  TS   ADDED CALL TO DSKLOG00 FOR THE LOG-
001700*                     LIKELIHOOD TERMS -- COMPILER HAS NO LOG
001800*                     FUNCTION ON THIS BOX.
001900*    1994-11-20  JP   REQ 94-118.  ADDED THE "PARTIAL PRIORS"
002000*                     REJECTION -- OPERATIONS HAD BEEN LETTING A
002100*                     BAD CATEGORY FILE THROUGH.
002200*    1995-06-05  JP   REQ 95-061.  RAISED MAX-WRK TO 100, MAX-OBJ
002300*                     TO 1000 FOR THE SURVEY-DIVISION RUN.
002400*    1996-08-30  TS   ADDED THE "COMPUTED" FLAG RESET ON PRIORS
002500*                     RECALC -- A STALE COMPUTED FLAG WAS LETTING
002600*                     THE QUALITY PASS SCORE AGAINST LAST RUN'S
002700*                     PRIORS.
002800*    1998-02-17  JP   REQ 98-009.  UPSI-0 TRACE SWITCH ADDED SO
002900*                     OPERATIONS CAN GET AN ITERATION-BY-
003000*                     ITERATION DISPLAY WITHOUT A RECOMPILE.
003100*    1999-01-05  TS   Y2K REVIEW.  NO DATE FIELDS ON THIS LOAD
003200*                     MODULE OTHER THAN THE HEADER COMMENTS.
003300*                     SIGNED OFF.
003400*    1999-04-30  JP   REQ 99-044.  CLOSE OF MISCLASS-COST-FILE
003500*                     WAS MISSING ON THE ABORT PATH.  FIXED.
003600*    2001-09-17  TS   REQ 01-133.  NOW WRITES CAT-PRIOR.DAT WITH
003700*                     THE CONVERGED PRIORS AT THE END OF THE RUN --
003800*                     DSKQUA00'S SPAMMER-COST TOTALS WERE BEING
003900*                     EVALUATED AGAINST THE PRIORS CATEGORY.DAT CAME
004000*                     IN WITH, NOT THE ONES THE ESTIMATE LOOP
004100*                     SETTLED ON.
004200*    2001-10-02  TS   REQ 01-133.  FEWER-THAN-2-CATEGORIES CHECK IN
004300*                     1000-LOAD-CATEGORIES WAS TESTING AGAINST THE
004400*                     WRONG HALF OF THE PACKED SHOP-DEFAULT LITERAL
004500*                     (CAME OUT AS "FEWER THAN 1").  REPACKED THE
004600*                     LITERAL, RENAMED THE FIELD, AND WIRED THE
004700*                     MAX-ITERATIONS HALF INTO ALG-MAX-ITERATIONS SO
004800*                     IT IS NO LONGER SITTING THERE UNUSED.
004900*--------------------------------------------------------------*
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID. DSKEST00.
005200 AUTHOR. T SAKELLARIOU.
005300 INSTALLATION. BULL HN INFORMATION SYSTEMS HELLAS.
005400 DATE-WRITTEN. 11/02/94.
005500 DATE-COMPILED.
005600 SECURITY.  COMPANY CONFIDENTIAL.  INTERNAL USE ONLY.
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-AT.
006000 OBJECT-COMPUTER. IBM-AT.
006100*        UPSI-0 IS THE OPERATOR-SET TRACE SWITCH -- FLIPPED ON AT
006200*        THE CONSOLE BEFORE A RUN TO GET AN ITERATION-BY-ITERATION
006300*        LOG-LIKELIHOOD DISPLAY OUT OF 5000-TEST BELOW, WITHOUT A
006400*        RECOMPILE.  LEFT OFF FOR A NORMAL OVERNIGHT RUN.
006500 SPECIAL-NAMES.  C01 IS TOP-OF-FORM
006600     UPSI-0 ON STATUS IS TRACE-ON
006700            OFF STATUS IS TRACE-OFF.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000*        CATEGORY-FILE -- OPERATOR-SUPPLIED, READ ONCE AT START-UP.
007100*        ONE RECORD PER CATEGORY IN THE PROJECT, CARRYING AN OPTIONAL
007200*        SUPPLIED PRIOR.  LINE SEQUENTIAL SINCE THIS SHOP'S JCL
007300*        PREFERS A PLAIN EDITABLE FILE OVER A FIXED-BLOCK ONE FOR
007400*        ANYTHING AN ANALYST MIGHT HAND-KEY.
007500     SELECT CATEGORY-FILE ASSIGN TO CATEGORY
007600         ORGANIZATION LINE SEQUENTIAL
007700         FILE STATUS IS CAT-STATUS.
007800*        WORKER-FILE -- RUN OUTPUT ONLY.  OPENED OUTPUT HERE AND
007900*        NEVER READ BY THIS PROGRAM; DSKQUA00 OPENS IT INPUT.
008000     SELECT WORKER-FILE ASSIGN TO WORKERF
008100         ORGANIZATION LINE SEQUENTIAL
008200         FILE STATUS IS WRK-STATUS.
008300*        OBJECT-FILE -- RUN OUTPUT ONLY, SAME TREATMENT AS
008400*        WORKER-FILE ABOVE.
008500     SELECT OBJECT-FILE ASSIGN TO OBJECTF
008600         ORGANIZATION LINE SEQUENTIAL
008700         FILE STATUS IS OBJ-STATUS.
008800*        ASSIGNED-LABEL-FILE -- THE RAW TRANSACTION INPUT, USUALLY
008900*        THE LARGEST OF THE SIX FILES ON A BIG PROJECT.  PLAIN
009000*        SEQUENTIAL RATHER THAN LINE SEQUENTIAL, SINCE THIS ONE IS
009100*        SYSTEM-GENERATED UPSTREAM, NOT HAND-KEYED.
009200     SELECT ASSIGNED-LABEL-FILE ASSIGN TO ASGNLBL
009300         ORGANIZATION SEQUENTIAL
009400         FILE STATUS IS AL-STATUS.
009500*        CORRECT-LABEL-FILE -- THE GOLD-STANDARD SUBSET, SAME
009600*        ORGANIZATION AS ASSIGNED-LABEL-FILE ABOVE.
009700     SELECT CORRECT-LABEL-FILE ASSIGN TO CORLBL
009800         ORGANIZATION SEQUENTIAL
009900         FILE STATUS IS CL-STATUS.
010000*        MISCLASS-COST-FILE -- OPTIONAL OVERRIDE INPUT.  AN EMPTY OR
010100*        MISSING FILE IS NOT AN ERROR; 4000-LOAD-COST-OVERRIDES
010200*        SIMPLY FINDS NOTHING TO READ AND THE SHOP DEFAULTS STAND.
010300     SELECT MISCLASS-COST-FILE ASSIGN TO MISCOST
010400         ORGANIZATION SEQUENTIAL
010500         FILE STATUS IS MC-STATUS.
010600*        CAT-PRIOR-FILE CARRIES THE CONVERGED PRIORS OUT TO DSKQUA00
010700*        -- CATEGORY.DAT ITSELF IS NEVER REWRITTEN, SINCE IT IS THE
010800*        OPERATOR-SUPPLIED STATIC INPUT, NOT A RUN OUTPUT.
010900     SELECT CAT-PRIOR-FILE ASSIGN TO CATPRIR
011000         ORGANIZATION LINE SEQUENTIAL
011100         FILE STATUS IS PR-STATUS.
011200 DATA DIVISION.
011300 FILE SECTION.
011400*        ALL THREE MASTER RECORD LAYOUTS COME IN FROM THE SHOP'S
011500*        STANDARD COPYBOOKS -- SAME ONES DSKQUA00 COPIES, SO A
011600*        LAYOUT CHANGE ONLY HAS TO BE MADE ONCE.
011700 FD  CATEGORY-FILE.
011800     COPY DSKCAT.
011900 FD  WORKER-FILE.
012000     COPY DSKWRK.
012100 FD  OBJECT-FILE.
012200     COPY DSKOBJ.
012300*        ASSIGNED-LABEL.DAT -- THE RAW WORKER/OBJECT/CATEGORY
012400*        TRANSACTIONS EVERY OTHER TABLE IN THIS PROGRAM IS BUILT
012500*        FROM.  ONE RECORD PER LABEL A WORKER ASSIGNED TO ONE
012600*        OBJECT; THE SAME OBJECT CAN, AND USUALLY DOES, CARRY
012700*        SEVERAL OF THESE FROM DIFFERENT WORKERS.
012800 FD  ASSIGNED-LABEL-FILE.
012900 01  AL-REC.
013000     05  AL-WORKER-NAME      PIC X(20).
013100     05  AL-OBJECT-NAME      PIC X(20).
013200     05  AL-CATEGORY-NAME    PIC X(20).
013300     05  FILLER              PIC X(20).
013400*        CORRECT-LABEL.DAT -- THE GOLD-STANDARD SUBSET.  NOT EVERY
013500*        OBJECT ON ASSIGNED-LABEL.DAT HAS TO APPEAR HERE, AND AN
013600*        OBJECT CAN APPEAR HERE EVEN IF NO WORKER EVER LABELLED IT.
013700 FD  CORRECT-LABEL-FILE.
013800 01  CL-REC.
013900     05  CL-OBJECT-NAME      PIC X(20).
014000     05  CL-CORRECT-CAT      PIC X(20).
014100     05  FILLER              PIC X(40).
014200*        MISCLASS-COST.DAT -- OPTIONAL, SPARSE OVERRIDE ROWS FOR THE
014300*        COST MATRIX 1100-DEFAULT-COST-MATRIX ALREADY SEEDED.  A
014400*        PROJECT WITH NO SPECIAL COST STRUCTURE SIMPLY HAS NO FILE,
014500*        OR AN EMPTY ONE, AND RUNS ENTIRELY ON THE 0/1 DEFAULTS.
014600 FD  MISCLASS-COST-FILE.
014700 01  MC-REC.
014800     05  MC-CAT-FROM         PIC X(20).
014900     05  MC-CAT-TO           PIC X(20).
015000     05  MC-COST             PIC 9V9(6).
015100     05  FILLER              PIC X(33).
015200*        CAT-PRIOR.DAT -- SEE 6200-WRITE-PRIOR-FILE BELOW.  OUTPUT
015300*        ONLY FROM THIS PROGRAM'S SIDE; DSKQUA00 OPENS IT FOR INPUT.
015400 FD  CAT-PRIOR-FILE.
015500 01  PR-REC.
015600     05  PR-CATEGORY-NAME    PIC X(20).
015700     05  PR-PRIOR            PIC 9V9(6).
015800     05  FILLER              PIC X(53).
015900 WORKING-STORAGE SECTION.
016000 COPY DSKALG.
016100*
016200*        ONE FILE-STATUS FIELD PER SELECT, CHECKED ONLY FOR "10"
016300*        (AT END) IN THIS PROGRAM -- NONE OF THE SIX FILES ABOVE IS
016400*        INDEXED, SO THERE IS NO "23" (RECORD NOT FOUND) OR "22"
016500*        (DUPLICATE KEY) TO WATCH FOR.  A DISK-FULL OR PERMISSIONS
016600*        STATUS STILL SHOWS UP ON THE OPERATOR CONSOLE THROUGH THE
016700*        RUNTIME'S OWN ABEND, NOT THROUGH THIS FIELD.
016800 77  CAT-STATUS           PIC XX VALUE SPACES.
016900 77  WRK-STATUS           PIC XX VALUE SPACES.
017000 77  OBJ-STATUS           PIC XX VALUE SPACES.
017100 77  AL-STATUS            PIC XX VALUE SPACES.
017200 77  CL-STATUS            PIC XX VALUE SPACES.
017300 77  MC-STATUS            PIC XX VALUE SPACES.
017400 77  PR-STATUS            PIC XX VALUE SPACES.
017500*
017600*        SUBSCRIPTS AND FOUND-INDEX RETURN FIELDS FOR THE THREE
017700*        TABLE-LOOKUP PARAGRAPHS (2020-LOOKUP-CATEGORY, 2100-FIND-
017800*        OR-ADD-OBJECT, 2200-FIND-OR-ADD-WORKER).  ALL COMP, SINCE
017900*        THEY ARE SUBSCRIPTS AND COUNTS, NEVER PRINTED OR MOVED TO
018000*        A DISPLAY FIELD.
018100*        IDX-1/IDX-2 PAIRS WALK A TWO-DIMENSIONAL TABLE (THE COST
018200*        MATRIX, A CONFUSION-MATRIX CELL); THE LONE IDX-1 FIELDS
018300*        WALK A ONE-DIMENSIONAL TABLE ON THEIR OWN.
018400 77  CAT-IDX-1            PIC 9(4) COMP VALUE ZERO.
018500 77  CAT-IDX-2            PIC 9(4) COMP VALUE ZERO.
018600 77  WRK-IDX-1            PIC 9(4) COMP VALUE ZERO.
018700 77  OBJ-IDX-1            PIC 9(4) COMP VALUE ZERO.
018800 77  AL-IDX-1             PIC 9(4) COMP VALUE ZERO.
018900 77  CAT-FOUND-IDX        PIC 9(4) COMP VALUE ZERO.
019000 77  WRK-FOUND-IDX        PIC 9(4) COMP VALUE ZERO.
019100 77  OBJ-FOUND-IDX        PIC 9(4) COMP VALUE ZERO.
019200*        SEARCH-NAME IS THE ONE MAILBOX ALL THREE LOOKUP/FIND-OR-
019300*        ADD PARAGRAPHS SHARE -- THE CALLER MOVES THE NAME IT IS
019400*        HUNTING FOR IN HERE BEFORE PERFORMING THE LOOKUP.
019500 77  SEARCH-NAME          PIC X(20) VALUE SPACES.
019600*        ABORT-SW IS THE ONLY THING THAT CAN TAKE MAIN-CONTROL
019700*        OFF ITS STRAIGHT-LINE PATH TO 0000-ABORT -- SET BY A BAD
019800*        CATEGORY COUNT IN 1000-LOAD-CATEGORIES OR BAD PRIORS IN
019900*        1200-VALIDATE-PRIORS, NEVER CLEARED ONCE SET.
020000 77  ABORT-SW             PIC X(1) VALUE "N".
020100     88  ABORT-RUN               VALUE "Y".
020200 77  PRIOR-SUPPLIED-COUNT PIC 9(4) COMP VALUE ZERO.
020300 77  GOLD-COUNT           PIC 9(4) COMP VALUE ZERO.
020400*        SIGNED INTERMEDIATE FIELDS FOR THE PRIOR SUM-TO-1 CHECK --
020500*        SIGNED SO THE ABSOLUTE-VALUE STEP IN 1202-ALL-PRIORS-
020600*        SUPPLIED CAN TELL A NEGATIVE OVERSHOOT FROM AN UNDERSHOOT.
020700 77  PRIOR-SUM            PIC S9(4)V9(6) VALUE ZERO.
020800 77  PRIOR-DIFF           PIC S9(4)V9(6) VALUE ZERO.
020900*        WORKING FIELDS FOR THE M-STEP AND E-STEP ARITHMETIC --
021000*        PRIOR-NEW-SUM (5300-UPDATE-PRIORS), CONF-NUMER/CONF-DENOM
021100*        (5110-RECOMPUTE-CONFUSION), POST-DENOM/POST-ROUNDED (5200-
021200*        RECOMPUTE-POSTERIORS).  SIGNED BECAUSE THE CONFUSION-MATRIX
021300*        AND PRIOR ARITHMETIC IS INTERMEDIATE WORK, NOT A STORED
021400*        FIELD THAT HAS TO MATCH A RECORD LAYOUT'S UNSIGNED PICTURE.
021500 77  PRIOR-NEW-SUM        PIC S9V9(6) VALUE ZERO.
021600 77  CONF-NUMER           PIC S9V9(6) VALUE ZERO.
021700 77  CONF-DENOM           PIC S9V9(6) VALUE ZERO.
021800 77  POST-DENOM           PIC S9V9(6) VALUE ZERO.
021900 77  POST-ROUNDED         PIC 9V9(5) VALUE ZERO.
022000*        LOG-LIKELIHOOD WORK FIELDS -- LL-CAT-PROB/LL-LBL-PROB HOLD
022100*        THE TWO PROBABILITIES 5411-ACCUM-ONE-FROM-CAT NEEDS THE LOG
022200*        OF; LOG-ARG/LOG-RESULT ARE THE PARAMETER AREA PASSED TO
022300*        DSKLOG00 BY CONTENT ON EACH OF THE TWO CALLS.
022400 77  LL-CAT-PROB          PIC 9V9(6) VALUE ZERO.
022500 77  LL-LBL-PROB          PIC 9V9(6) VALUE ZERO.
022600 77  LOG-ARG              PIC S9(4)V9(6) VALUE ZERO.
022700 77  LOG-RESULT           PIC S9(4)V9(6) VALUE ZERO.
022800*        CHAIN LINKAGE TO THE QUALITY-SCORING LOAD MODULE -- SAME
022900*        MOVED-PROGRAM-NAME/DYNAMIC-CALL IDIOM THE OLD DCARS00 MENU
023000*        DRIVER USED TO CHAIN TO ITS OWN SUB-MODULES, CARRIED OVER
023100*        SO THE RUN LIBRARY PATH NEVER HAS TO BE RELINKED INTO THIS
023200*        PROGRAM WHEN OPERATIONS MOVES DSKQUA00 TO A NEW LIBRARY.
023300 01  CHAIN-LINKAGE.
023400     05  CHAIN-DISK-PATH   PIC XX VALUE "C:".
023500     05  CHAIN-REST-PATH   PIC X(15) VALUE "\DSKBATCH\PRG\".
023600     05  CHAIN-PROG        PIC X(12) VALUE SPACES.
023700*
023800*        NOMINATOR WORK TABLE, ONE CELL PER CATEGORY, REBUILT FOR
023900*        EACH OBJECT IN 5210-OBJECT-POSTERIOR.
024000 01  POST-NOMINATOR-TABLE.
024100     05  POST-NOMINATOR   PIC 9V9(6) OCCURS 10 TIMES.
024200*
024300*        MAX-ITERATIONS/MIN-CATEGORY-COUNT SHOP DEFAULTS, HELD THE
024400*        SAME WAY THE SCREEN-OFFSET TABLES ARE -- A PACKED DIGIT
024500*        LITERAL REDEFINED NUMERIC, SO OPERATIONS CAN SEE THE VALUE
024600*        IN A DUMP WITHOUT A CROSS-REFERENCE LISTING.  MOVED INTO
024700*        ALG-MAX-ITERATIONS AT START-UP SO THE COPYBOOK'S OWN VALUE
024800*        CLAUSE NEVER DRIFTS OUT OF STEP WITH THE SHOP DEFAULT HERE.
024900 01  ITERATION-LIMITS-ALPHA.
025000     05  FILLER              PIC X(8) VALUE "00500002".
025100 01  ITERATION-LIMITS REDEFINES ITERATION-LIMITS-ALPHA.
025200     05  DEFAULT-MAX-ITER PIC 9(4).
025300     05  MIN-CATEGORY-COUNT PIC 9(4).
025400*
025500*        DEFAULT COST-MATRIX CELL VALUES (0.0 ON THE DIAGONAL, 1.0
025600*        OFF IT) PACKED THE SAME WAY.
025700 01  DEFAULT-COST-LITERAL.
025800     05  FILLER              PIC X(14) VALUE "00000001000000".
025900 01  DEFAULT-COST-VALUES REDEFINES DEFAULT-COST-LITERAL.
026000     05  DEFAULT-COST-ENTRY PIC 9V9(6) OCCURS 2 TIMES.
026100*
026200*        CATEGORY WORK TABLE -- ONE ENTRY PER PROJECT CATEGORY.
026300 01  CAT-TABLE-AREA.
026400     05  CAT-TAB-COUNT       PIC 9(4) COMP VALUE ZERO.
026500     05  CAT-TAB-ENTRY OCCURS 10 TIMES.
026600         10  CAT-TAB-NAME        PIC X(20).
026700         10  CAT-TAB-PRIOR       PIC 9V9(6).
026800         10  CAT-TAB-HAS-PRIOR   PIC X(1).
026900             88  CAT-TAB-PRIOR-SUPPLIED  VALUE "Y".
027000             88  CAT-TAB-PRIOR-DEFAULTED VALUE "N".
027100*        A 10 BY 10 CELL MATRIX PER CATEGORY ENTRY -- SAME SHAPE
027200*        AS THE CONFUSION MATRIX BELOW, SINCE BOTH ARE INDEXED
027300*        FROM-CATEGORY BY TO-CATEGORY.
027400         10  CAT-TAB-COST OCCURS 10 TIMES PIC 9V9(6).
027500*
027600*        WORKER WORK TABLE -- CONFUSION MATRIX PLUS A PARALLEL
027700*        NAN-FLAG MATRIX.  WHEN A WORKER NEVER LABELLED AGAINST A
027800*        GIVEN TRUE CATEGORY THE ERROR RATE HAS NO DEFINED VALUE --
027900*        THIS SHOP'S COMPILER HAS NO NAN, SO WE CARRY THAT "NO
028000*        VALUE" CASE AS A ONE-BYTE FLAG BESIDE EACH RATE INSTEAD.
028100 01  WRK-TABLE-AREA.
028200     05  WRK-TAB-COUNT       PIC 9(4) COMP VALUE ZERO.
028300     05  WRK-TAB-ENTRY OCCURS 100 TIMES.
028400         10  WRK-TAB-NAME         PIC X(20).
028500         10  WRK-TAB-LABEL-COUNT  PIC 9(6) COMP.
028600         10  WRK-TAB-CONF OCCURS 10 TIMES.
028700             15  WRK-TAB-CONF-ROW OCCURS 10 TIMES PIC 9V9(6).
028800         10  WRK-TAB-CONF-NAN OCCURS 10 TIMES.
028900*        NAN-ROW SHADOWS CONF-ROW CELL FOR CELL -- KEPT AS A
029000*        SEPARATE TABLE RATHER THAN A 88-LEVEL UNDER EACH RATE SO
029100*        THE WHOLE FLAG MATRIX CAN BE TESTED OR SET IN ONE PASS.
029200             15  WRK-TAB-CONF-NAN-ROW OCCURS 10 TIMES PIC X(1).
029300*
029400*        OBJECT WORK TABLE -- POSTERIOR DISTRIBUTION PLUS GOLD AND
029500*        UNDEFINED-RESULT FLAGS.
029600*        ONE ENTRY PER DISTINCT OBJECT NAME SEEN ON EITHER
029700*        ASSIGNED-LABEL.DAT OR CORRECT-LABEL.DAT -- GROWN BY
029800*        2100-FIND-OR-ADD-OBJECT AS THE RUN GOES, NEVER LOADED
029900*        FROM A MASTER FILE OF ITS OWN.
030000 01  OBJ-TABLE-AREA.
030100     05  OBJ-TAB-COUNT       PIC 9(4) COMP VALUE ZERO.
030200     05  OBJ-TAB-ENTRY OCCURS 1000 TIMES.
030300         10  OBJ-TAB-NAME             PIC X(20).
030400         10  OBJ-TAB-IS-GOLD          PIC X(1).
030500             88  OBJ-TAB-GOLD-YES            VALUE "Y".
030600             88  OBJ-TAB-GOLD-NO             VALUE "N".
030700         10  OBJ-TAB-CORRECT-CAT      PIC X(20).
030800         10  OBJ-TAB-LABEL-COUNT      PIC 9(6) COMP.
030900         10  OBJ-TAB-RESULT-UNDEFINED PIC X(1).
031000*        UNDEFINED-RESULT IS RECOMPUTED FRESH EVERY ITERATION IN
031100*        5210-OBJECT-POSTERIOR -- IT IS NOT A ONE-TIME LOAD-TIME
031200*        FLAG LIKE IS-GOLD.
031300             88  OBJ-TAB-RESULT-IS-UNDEFINED VALUE "Y".
031400*        POSTERIOR ROW, ONE CELL PER CATEGORY -- WHAT 5210-
031500*        OBJECT-POSTERIOR REBUILDS EVERY ITERATION AND WHAT
031600*        6110-WRITE-ONE-OBJECT EVENTUALLY UNLOADS TO OBJECT.DAT.
031700         10  OBJ-TAB-PROB OCCURS 10 TIMES PIC 9V9(6).
031800*
031900*        ASSIGNED-LABEL WORK TABLE -- ONE ROW PER LABEL
032000*        TRANSACTION, HOLDING SUBSCRIPTS INTO THE THREE TABLES
032100*        ABOVE SO THE LABEL NEVER HAS TO BE RE-LOOKED-UP BY NAME.
032200 01  AL-TABLE-AREA.
032300     05  AL-TAB-COUNT        PIC 9(4) COMP VALUE ZERO.
032400     05  AL-TAB-ENTRY OCCURS 5000 TIMES.
032500         10  AL-TAB-WORKER-IDX   PIC 9(4) COMP.
032600         10  AL-TAB-OBJECT-IDX   PIC 9(4) COMP.
032700         10  AL-TAB-CATEGORY-IDX PIC 9(4) COMP.
032800*
032900*        BYTE OVERLAY OF THE WHOLE LABEL TABLE -- USED TO BLANK
033000*        THE TABLE IN ONE MOVE AT THE START OF A RUN, SAME IDIOM
033100*        AS THE CONFUSION-ROW OVERLAY IN DSKWRK.
033200 01  AL-TAB-ENTRY-ALPHA REDEFINES AL-TAB-ENTRY PIC X(30000).
033300*
033400 PROCEDURE DIVISION.
033500*        MAIN-CONTROL -- THE WHOLE RUN IN ONE STRAIGHT LINE OF
033600*        PERFORMS, LOAD THROUGH CONVERGENCE THROUGH OUTPUT THROUGH
033700*        CHAIN.  ANY PARAGRAPH THAT TURNS UP A BAD CATEGORY FILE OR
033800*        BAD PRIORS SETS ABORT-SW AND FALLS OUT HERE TO THE
033900*        ABORT PATH RATHER THAN LETTING THE REST OF THE RUN SEE
034000*        HALF-BUILT TABLES.
034100 0000-MAIN-CONTROL.
034200*        SHOP DEFAULT FOR THE ITERATION CEILING GOES IN BEFORE
034300*        ANYTHING ELSE RUNS, SO EVEN AN ABORTED LOAD OF THE CATEGORY
034400*        FILE LEAVES ALG-MAX-ITERATIONS SET TO SOMETHING SANE.
034500     MOVE DEFAULT-MAX-ITER TO ALG-MAX-ITERATIONS.
034600     OPEN INPUT CATEGORY-FILE ASSIGNED-LABEL-FILE
034700               CORRECT-LABEL-FILE MISCLASS-COST-FILE.
034800     OPEN OUTPUT WORKER-FILE OBJECT-FILE CAT-PRIOR-FILE.
034900*        LOAD-CATEGORIES FIRST -- EVERY OTHER TABLE-BUILDING PASS
035000*        BELOW NEEDS CAT-TABLE-AREA ALREADY POPULATED TO RESOLVE A
035100*        CATEGORY NAME TO A SUBSCRIPT.
035200     PERFORM 1000-LOAD-CATEGORIES THRU 1000-EXIT.
035300     IF ABORT-RUN
035400         GO TO 0000-ABORT.
035500     PERFORM 1100-DEFAULT-COST-MATRIX THRU 1100-EXIT.
035600     PERFORM 1200-VALIDATE-PRIORS THRU 1200-EXIT.
035700     IF ABORT-RUN
035800         GO TO 0000-ABORT.
035900*        LABEL, GOLD AND COST-OVERRIDE LOADS CAN RUN IN ANY ORDER
036000*        RELATIVE TO EACH OTHER -- EACH ONLY DEPENDS ON THE CATEGORY
036100*        TABLE, NOT ON ONE ANOTHER.
036200     PERFORM 2000-LOAD-LABELS THRU 2000-EXIT.
036300     PERFORM 3000-LOAD-GOLD-LABELS THRU 3000-EXIT.
036400     PERFORM 4000-LOAD-COST-OVERRIDES THRU 4000-EXIT.
036500     PERFORM 4500-INITIALIZE-POSTERIORS THRU 4500-EXIT.
036600     PERFORM 5000-ESTIMATE-LOOP THRU 5000-EXIT.
036700*        THREE OUTPUT PASSES, EACH ITS OWN PARAGRAPH RANGE SO A
036800*        FAILED WRITE ON ONE FILE IS EASY TO ISOLATE FROM THE
036900*        OPERATOR CONSOLE LOG ALONE.
037000     PERFORM 6000-WRITE-WORKER-FILE THRU 6000-EXIT.
037100     PERFORM 6100-WRITE-OBJECT-FILE THRU 6100-EXIT.
037200     PERFORM 6200-WRITE-PRIOR-FILE THRU 6200-EXIT.
037300     PERFORM 9000-CONTROL-TOTALS THRU 9000-EXIT.
037400     CLOSE CATEGORY-FILE ASSIGNED-LABEL-FILE CORRECT-LABEL-FILE
037500           MISCLASS-COST-FILE WORKER-FILE OBJECT-FILE CAT-PRIOR-FILE.
037600*        CHAIN TO THE QUALITY-SCORING PASS THROUGH THE MOVED-NAME
037700*        LINKAGE ABOVE RATHER THAN A LITERAL CALL, SO A LIBRARIAN
037800*        MOVE OF DSKQUA00 NEVER FORCES A RELINK OF THIS MODULE.
037900     MOVE "DSKQUA00" TO CHAIN-PROG.
038000     CALL CHAIN-LINKAGE.
038100     CANCEL CHAIN-LINKAGE.
038200     STOP RUN.
038300*        ABORT PATH -- CLOSES THE SAME FILE SET MAIN-CONTROL OPENED
038400*        AND STOPS.  REQ 99-044 ADDED MISCLASS-COST-FILE TO THIS
038500*        CLOSE LIST AFTER AN OPERATOR FOUND IT STILL LOCKED BY A
038600*        REJECTED RUN ON THE NEXT ATTEMPT.
038700 0000-ABORT.
038800     CLOSE CATEGORY-FILE ASSIGNED-LABEL-FILE CORRECT-LABEL-FILE
038900           MISCLASS-COST-FILE WORKER-FILE OBJECT-FILE CAT-PRIOR-FILE.
039000     DISPLAY "DSKEST00 - RUN REJECTED, SEE MESSAGES ABOVE".
039100     STOP RUN.
039200*
039300*        LOAD-CATEGORIES -- ONE PASS OVER CATEGORY.DAT TO BUILD
039400*        CAT-TABLE-AREA.  A PROJECT WITH FEWER THAN TWO CATEGORIES
039500*        CANNOT BE SCORED (THERE IS NOTHING TO DISAGREE ABOUT), SO
039600*        THAT CASE IS REJECTED HERE BEFORE ANY OTHER FILE IS EVEN
039700*        OPENED FOR READ.
039800 1000-LOAD-CATEGORIES.
039900     MOVE ZERO TO CAT-TAB-COUNT.
040000     MOVE SPACES TO CAT-STATUS.
040100     PERFORM 1010-READ-CATEGORY THRU 1010-EXIT
040200         UNTIL CAT-STATUS = "10".
040300*        REJECTION HAPPENS HERE, BEFORE A SINGLE LABEL OR GOLD
040400*        RECORD IS EVER READ -- NO SENSE SCANNING THE OTHER FIVE
040500*        FILES FOR A PROJECT THAT IS GOING TO BE THROWN OUT.
040600     IF CAT-TAB-COUNT < MIN-CATEGORY-COUNT
040700         DISPLAY "DSKEST00 - FEWER THAN 2 CATEGORIES, RUN REJECTED"
040800         MOVE "Y" TO ABORT-SW.
040900 1000-EXIT.
041000     EXIT.
041100*
041200*        ONE CATEGORY.DAT RECORD PER CALL.  CAT-HAS-PRIOR TRAVELS
041300*        STRAIGHT THROUGH UNCHANGED -- 1200-VALIDATE-PRIORS DECIDES
041400*        LATER WHETHER THE WHOLE SET OF PRIORS IS USABLE.
041500 1010-READ-CATEGORY.
041600     READ CATEGORY-FILE INTO CAT-REC
041700         AT END MOVE "10" TO CAT-STATUS
041800                GO TO 1010-EXIT.
041900     ADD 1 TO CAT-TAB-COUNT.
042000     MOVE CAT-NAME TO CAT-TAB-NAME(CAT-TAB-COUNT).
042100     MOVE CAT-PRIOR TO CAT-TAB-PRIOR(CAT-TAB-COUNT).
042200*        CAT-REC/CAT-TAB-ENTRY FIELD NAMES LINE UP ONE FOR ONE --
042300*        THIS IS A PLAIN UNLOAD OF THE RECORD INTO THE TABLE.
042400     MOVE CAT-HAS-PRIOR TO CAT-TAB-HAS-PRIOR(CAT-TAB-COUNT).
042500 1010-EXIT.
042600     EXIT.
042700*
042800*        DEFAULT-COST-MATRIX -- WALKS EVERY (FROM,TO) CELL OF THE
042900*        COST MATRIX AND SEEDS IT BEFORE 4000-LOAD-COST-OVERRIDES
043000*        IS EVER PERFORMED, SO AN OVERRIDE FILE WITH ONLY A FEW
043100*        ENTRIES STILL LEAVES EVERY OTHER CELL AT A SENSIBLE VALUE.
043200 1100-DEFAULT-COST-MATRIX.
043300     PERFORM 1110-DEFAULT-ONE-CATEGORY THRU 1110-EXIT
043400         VARYING CAT-IDX-1 FROM 1 BY 1
043500         UNTIL CAT-IDX-1 > CAT-TAB-COUNT.
043600 1100-EXIT.
043700     EXIT.
043800*
043900*        INNER LOOP OVER THE "TO" CATEGORY FOR ONE "FROM" ROW.
044000 1110-DEFAULT-ONE-CATEGORY.
044100     PERFORM 1120-DEFAULT-ONE-CELL THRU 1120-EXIT
044200         VARYING CAT-IDX-2 FROM 1 BY 1
044300         UNTIL CAT-IDX-2 > CAT-TAB-COUNT.
044400 1110-EXIT.
044500     EXIT.
044600*
044700*        DIAGONAL CELL (CALLING A CATEGORY ITSELF) IS FREE --
044800*        EVERY OFF-DIAGONAL CELL COSTS THE SECOND SHOP-DEFAULT
044900*        ENTRY, 1.0, UNTIL AN OVERRIDE SAYS OTHERWISE.
045000 1120-DEFAULT-ONE-CELL.
045100*        ONLY TWO POSSIBLE VALUES, SO A STRAIGHT IF/ELSE READS
045200*        CLEARER HERE THAN INDEXING BACK INTO THE TWO-ENTRY TABLE
045300*        WITH A COMPUTED SUBSCRIPT.
045400     IF CAT-IDX-1 = CAT-IDX-2
045500         MOVE DEFAULT-COST-ENTRY(1)
045600             TO CAT-TAB-COST(CAT-IDX-1, CAT-IDX-2)
045700     ELSE
045800         MOVE DEFAULT-COST-ENTRY(2)
045900             TO CAT-TAB-COST(CAT-IDX-1, CAT-IDX-2).
046000 1120-EXIT.
046100     EXIT.
046200*
046300*        VALIDATE-PRIORS -- THE PROJECT'S PRIORS COME IN ONE OF
046400*        THREE WAYS: NONE SUPPLIED (DEFAULT TO UNIFORM), ALL
046500*        SUPPLIED (MUST SUM TO 1, WITHIN A SMALL TOLERANCE FOR
046600*        ROUNDING), OR SOME BUT NOT ALL SUPPLIED -- THAT LAST CASE
046700*        IS ALWAYS REJECTED SINCE THERE IS NO SAFE WAY TO GUESS AT
046800*        THE MISSING ONES.
046900 1200-VALIDATE-PRIORS.
047000*        TALLY AND SUM RUN TOGETHER IN ONE PASS OVER THE CATEGORY
047100*        TABLE -- NO NEED FOR A SEPARATE PASS JUST TO COUNT.
047200     MOVE ZERO TO PRIOR-SUPPLIED-COUNT.
047300     MOVE ZERO TO PRIOR-SUM.
047400     PERFORM 1210-TALLY-ONE-PRIOR THRU 1210-EXIT
047500         VARYING CAT-IDX-1 FROM 1 BY 1
047600         UNTIL CAT-IDX-1 > CAT-TAB-COUNT.
047700*        THREE-WAY BRANCH ON THE TALLY -- ZERO, ALL, OR PARTIAL --
047800*        DECIDED BY TWO IF TESTS RATHER THAN A DATA-DRIVEN TABLE,
047900*        SINCE THERE ARE ONLY EVER THREE OUTCOMES.
048000     IF PRIOR-SUPPLIED-COUNT = ZERO
048100         GO TO 1201-NO-PRIORS-SUPPLIED.
048200     IF PRIOR-SUPPLIED-COUNT = CAT-TAB-COUNT
048300         GO TO 1202-ALL-PRIORS-SUPPLIED.
048400     DISPLAY "DSKEST00 - PARTIAL PRIORS SUPPLIED, REJECTED".
048500     MOVE "Y" TO ABORT-SW.
048600     GO TO 1200-EXIT.
048700*        NOBODY SUPPLIED A PRIOR -- SPREAD 1/CAT-TAB-COUNT ACROSS
048800*        EVERY CATEGORY AND LEAVE THE PRIORS FREE TO MOVE IN
048900*        5300-UPDATE-PRIORS EACH M-STEP.
049000 1201-NO-PRIORS-SUPPLIED.
049100     PERFORM 1220-UNIFORM-PRIOR THRU 1220-EXIT
049200         VARYING CAT-IDX-1 FROM 1 BY 1
049300         UNTIL CAT-IDX-1 > CAT-TAB-COUNT.
049400     MOVE "N" TO ALG-PRIORS-FIXED-FLAG.
049500     GO TO 1200-EXIT.
049600*        EVERY CATEGORY CAME IN WITH A PRIOR -- CHECK THE SUM IS
049700*        CLOSE ENOUGH TO 1 (PACKED-DECIMAL ROUNDING ACROSS TEN
049800*        CATEGORIES CAN DRIFT A FEW MILLIONTHS) AND, IF SO, FREEZE
049900*        THEM SO THE M-STEP NEVER TOUCHES THEM AGAIN.
050000 1202-ALL-PRIORS-SUPPLIED.
050100     COMPUTE PRIOR-DIFF = PRIOR-SUM - 1.
050200     IF PRIOR-DIFF < 0
050300         COMPUTE PRIOR-DIFF = PRIOR-DIFF * -1.
050400*        .000001 IS THE SAME TOLERANCE ALG-EPSILON USES FOR
050500*        CONVERGENCE -- ONE SHOP-WIDE NOTION OF "CLOSE ENOUGH"
050600*        RATHER THAN A SEPARATE MAGIC NUMBER HERE.
050700     IF PRIOR-DIFF < 0.000001
050800         MOVE "Y" TO ALG-PRIORS-FIXED-FLAG
050900         GO TO 1200-EXIT.
051000     DISPLAY "DSKEST00 - SUPPLIED PRIORS DO NOT SUM TO 1".
051100     MOVE "Y" TO ABORT-SW.
051200 1200-EXIT.
051300     EXIT.
051400*
051500*        COUNTS HOW MANY CATEGORIES CAME IN WITH CAT-HAS-PRIOR =
051600*        "Y" AND ACCUMULATES THEIR SUM FOR THE SUPPLIED-PRIORS
051700*        SUM-TO-1 CHECK.
051800 1210-TALLY-ONE-PRIOR.
051900     IF CAT-TAB-PRIOR-SUPPLIED(CAT-IDX-1)
052000         ADD 1 TO PRIOR-SUPPLIED-COUNT
052100         ADD CAT-TAB-PRIOR(CAT-IDX-1) TO PRIOR-SUM.
052200 1210-EXIT.
052300     EXIT.
052400*
052500*        ONE CATEGORY'S SHARE OF THE UNIFORM PRIOR.
052600 1220-UNIFORM-PRIOR.
052700     COMPUTE CAT-TAB-PRIOR(CAT-IDX-1) ROUNDED = 1 / CAT-TAB-COUNT.
052800 1220-EXIT.
052900     EXIT.
053000*
053100*        LOAD-LABELS -- ONE PASS OVER ASSIGNED-LABEL.DAT.  EACH
053200*        TRANSACTION NAMES A WORKER, AN OBJECT AND A CATEGORY BY
053300*        NAME; THEY ARE RESOLVED TO TABLE SUBSCRIPTS HERE SO THE
053400*        EM LOOP NEVER HAS TO DO A NAME COMPARE.
053500 2000-LOAD-LABELS.
053600     MOVE ZERO TO AL-TAB-COUNT.
053700     MOVE SPACES TO AL-TAB-ENTRY-ALPHA.
053800     MOVE SPACES TO AL-STATUS.
053900     PERFORM 2010-READ-LABEL THRU 2010-EXIT
054000         UNTIL AL-STATUS = "10".
054100 2000-EXIT.
054200     EXIT.
054300*
054400*        ONE LABEL TRANSACTION.  AN UNKNOWN CATEGORY NAME IS A BAD
054500*        TRANSACTION, NOT A BAD RUN -- IT IS DISPLAYED AND SKIPPED
054600*        RATHER THAN ABORTING THE WHOLE PROJECT.  THE OBJECT AND
054700*        WORKER TABLES GROW ON FIRST SIGHTING OF EACH NAME.
054800 2010-READ-LABEL.
054900     READ ASSIGNED-LABEL-FILE INTO AL-REC
055000         AT END MOVE "10" TO AL-STATUS
055100                GO TO 2010-EXIT.
055200*        CATEGORY NAME IS RESOLVED FIRST -- A TRANSACTION WITH A
055300*        BAD CATEGORY IS REJECTED BEFORE EITHER THE OBJECT OR
055400*        WORKER TABLE IS EVER TOUCHED FOR IT.
055500     MOVE AL-CATEGORY-NAME TO SEARCH-NAME.
055600     PERFORM 2020-LOOKUP-CATEGORY THRU 2020-EXIT.
055700     IF CAT-FOUND-IDX = ZERO
055800         DISPLAY "DSKEST00 - UNKNOWN CATEGORY ON LABEL - "
055900                 AL-CATEGORY-NAME
056000         GO TO 2010-EXIT.
056100*        OBJECT AND WORKER NAMES ARE RESOLVED THE SAME WAY AS THE
056200*        CATEGORY NAME ABOVE, BUT NEITHER CAN FAIL -- AN UNKNOWN
056300*        OBJECT OR WORKER JUST GROWS ITS TABLE BY ONE ENTRY.
056400     MOVE AL-OBJECT-NAME TO SEARCH-NAME.
056500     PERFORM 2100-FIND-OR-ADD-OBJECT THRU 2100-EXIT.
056600     MOVE AL-WORKER-NAME TO SEARCH-NAME.
056700     PERFORM 2200-FIND-OR-ADD-WORKER THRU 2200-EXIT.
056800*        A BAD CATEGORY NAME ALREADY FELL OUT ABOVE -- BY THIS POINT
056900*        OBJ-FOUND-IDX AND WRK-FOUND-IDX ARE BOTH GOOD, SO THE
057000*        TRANSACTION IS RECORDED AND BOTH LABEL COUNTS ARE BUMPED.
057100     ADD 1 TO AL-TAB-COUNT.
057200     MOVE OBJ-FOUND-IDX TO AL-TAB-OBJECT-IDX(AL-TAB-COUNT).
057300     MOVE WRK-FOUND-IDX TO AL-TAB-WORKER-IDX(AL-TAB-COUNT).
057400     MOVE CAT-FOUND-IDX TO AL-TAB-CATEGORY-IDX(AL-TAB-COUNT).
057500     ADD 1 TO OBJ-TAB-LABEL-COUNT(OBJ-FOUND-IDX).
057600     ADD 1 TO WRK-TAB-LABEL-COUNT(WRK-FOUND-IDX).
057700 2010-EXIT.
057800     EXIT.
057900*
058000*        LOOKS UP SEARCH-NAME IN THE CATEGORY TABLE, RETURNING
058100*        ITS SUBSCRIPT IN CAT-FOUND-IDX OR ZERO IF NOT FOUND.
058200 2020-LOOKUP-CATEGORY.
058300     MOVE ZERO TO CAT-FOUND-IDX.
058400     PERFORM 2021-SCAN-ONE-CATEGORY THRU 2021-EXIT
058500         VARYING CAT-IDX-1 FROM 1 BY 1
058600         UNTIL CAT-IDX-1 > CAT-TAB-COUNT.
058700 2020-EXIT.
058800     EXIT.
058900*
059000*        ONE TABLE ENTRY OF THE LINEAR SCAN IN 2020-LOOKUP-
059100*        CATEGORY.
059200 2021-SCAN-ONE-CATEGORY.
059300     IF CAT-TAB-NAME(CAT-IDX-1) = SEARCH-NAME
059400         MOVE CAT-IDX-1 TO CAT-FOUND-IDX.
059500 2021-EXIT.
059600     EXIT.
059700*
059800*        LOOKS UP SEARCH-NAME IN THE OBJECT TABLE, ADDING A NEW
059900*        ENTRY IF NOT FOUND.  RETURNS THE SUBSCRIPT IN
060000*        OBJ-FOUND-IDX.
060100 2100-FIND-OR-ADD-OBJECT.
060200     MOVE ZERO TO OBJ-FOUND-IDX.
060300     PERFORM 2110-SCAN-ONE-OBJECT THRU 2110-EXIT
060400         VARYING OBJ-IDX-1 FROM 1 BY 1
060500         UNTIL OBJ-IDX-1 > OBJ-TAB-COUNT.
060600*        NEW OBJECT -- SEED EVERY FIELD TO ITS QUIESCENT STATE
060700*        RATHER THAN RELYING ON WHATEVER OCCUPIED THE SLOT THE
060800*        LAST TIME THE TABLE GREW THIS FAR.
060900*        STILL ZERO AFTER THE SCAN MEANS NOT FOUND -- GROW THE
061000*        TABLE BY ONE AND HAND BACK THE NEW SLOT'S SUBSCRIPT.
061100*        NOT FOUND MEANS NOT YET SEEN -- THE FIVE MOVES BELOW
061200*        PLANT A BRAND NEW ROW AT THE NEXT FREE SLOT AND HAND
061300*        THAT SLOT NUMBER BACK AS THE FOUND INDEX.
061400     IF OBJ-FOUND-IDX = ZERO
061500         ADD 1 TO OBJ-TAB-COUNT
061600         MOVE OBJ-TAB-COUNT TO OBJ-FOUND-IDX
061700         MOVE SEARCH-NAME TO OBJ-TAB-NAME(OBJ-FOUND-IDX)
061800         MOVE "N" TO OBJ-TAB-IS-GOLD(OBJ-FOUND-IDX)
061900         MOVE ZERO TO OBJ-TAB-LABEL-COUNT(OBJ-FOUND-IDX)
062000         MOVE "N" TO OBJ-TAB-RESULT-UNDEFINED(OBJ-FOUND-IDX).
062100 2100-EXIT.
062200     EXIT.
062300*
062400*        ONE TABLE ENTRY OF THE LINEAR SCAN IN 2100-FIND-OR-ADD-
062500*        OBJECT.
062600 2110-SCAN-ONE-OBJECT.
062700     IF OBJ-TAB-NAME(OBJ-IDX-1) = SEARCH-NAME
062800         MOVE OBJ-IDX-1 TO OBJ-FOUND-IDX.
062900 2110-EXIT.
063000     EXIT.
063100*
063200*        LOOKS UP SEARCH-NAME IN THE WORKER TABLE, ADDING A NEW
063300*        ENTRY IF NOT FOUND.  RETURNS THE SUBSCRIPT IN
063400*        WRK-FOUND-IDX.
063500 2200-FIND-OR-ADD-WORKER.
063600     MOVE ZERO TO WRK-FOUND-IDX.
063700     PERFORM 2210-SCAN-ONE-WORKER THRU 2210-EXIT
063800         VARYING WRK-IDX-1 FROM 1 BY 1
063900         UNTIL WRK-IDX-1 > WRK-TAB-COUNT.
064000*        SAME GROW-ON-FIRST-SIGHTING SHAPE AS 2100-FIND-OR-ADD-
064100*        OBJECT -- A WORKER NAME CANNOT BE UNKNOWN, ONLY NEW.
064200     IF WRK-FOUND-IDX = ZERO
064300         ADD 1 TO WRK-TAB-COUNT
064400         MOVE WRK-TAB-COUNT TO WRK-FOUND-IDX
064500         MOVE SEARCH-NAME TO WRK-TAB-NAME(WRK-FOUND-IDX)
064600         MOVE ZERO TO WRK-TAB-LABEL-COUNT(WRK-FOUND-IDX).
064700 2200-EXIT.
064800     EXIT.
064900*
065000*        ONE TABLE ENTRY OF THE LINEAR SCAN IN 2200-FIND-OR-ADD-
065100*        WORKER.
065200 2210-SCAN-ONE-WORKER.
065300     IF WRK-TAB-NAME(WRK-IDX-1) = SEARCH-NAME
065400         MOVE WRK-IDX-1 TO WRK-FOUND-IDX.
065500 2210-EXIT.
065600     EXIT.
065700*
065800*        LOAD-GOLD-LABELS -- CORRECT-LABEL.DAT CARRIES THE KNOWN-
065900*        TRUE CATEGORY FOR A SMALL SUBSET OF OBJECTS.  THESE GOLD
066000*        OBJECTS GET A FIXED 1.0/0.0 POSTERIOR SPLIT THROUGHOUT THE
066100*        RUN -- THE EM LOOP NEVER RE-ESTIMATES THEM, IT JUST USES
066200*        THEM TO PIN DOWN THE WORKER CONFUSION MATRICES.
066300 3000-LOAD-GOLD-LABELS.
066400     MOVE SPACES TO CL-STATUS.
066500     PERFORM 3010-READ-GOLD THRU 3010-EXIT
066600         UNTIL CL-STATUS = "10".
066700 3000-EXIT.
066800     EXIT.
066900*
067000*        ONE CORRECT-LABEL.DAT RECORD.  REUSES 2100-FIND-OR-ADD-
067100*        OBJECT SO A GOLD OBJECT NOT YET SEEN ON ANY LABEL
067200*        TRANSACTION STILL GETS A TABLE ENTRY.
067300 3010-READ-GOLD.
067400     READ CORRECT-LABEL-FILE INTO CL-REC
067500         AT END MOVE "10" TO CL-STATUS
067600                GO TO 3010-EXIT.
067700*        LOOKUP AND REJECTION HERE MIRROR 2010-READ-LABEL'S
067800*        HANDLING OF AN UNKNOWN CATEGORY NAME EXACTLY.
067900     MOVE CL-CORRECT-CAT TO SEARCH-NAME.
068000     PERFORM 2020-LOOKUP-CATEGORY THRU 2020-EXIT.
068100     IF CAT-FOUND-IDX = ZERO
068200         DISPLAY "DSKEST00 - UNKNOWN CATEGORY ON GOLD LABEL - "
068300                 CL-CORRECT-CAT
068400         GO TO 3010-EXIT.
068500*        GOLD OBJECT MAY OR MAY NOT HAVE SHOWN UP ON ANY LABEL
068600*        TRANSACTION YET -- FIND-OR-ADD COVERS BOTH CASES.
068700     MOVE CL-OBJECT-NAME TO SEARCH-NAME.
068800     PERFORM 2100-FIND-OR-ADD-OBJECT THRU 2100-EXIT.
068900     MOVE "Y" TO OBJ-TAB-IS-GOLD(OBJ-FOUND-IDX).
069000     MOVE CL-CORRECT-CAT TO OBJ-TAB-CORRECT-CAT(OBJ-FOUND-IDX).
069100 3010-EXIT.
069200     EXIT.
069300*
069400*        LOAD-COST-OVERRIDES -- MISCLASS-COST.DAT IS OPTIONAL AND
069500*        SPARSE; ONLY THE CELLS A PROJECT CARES TO OVERRIDE ARE ON
069600*        IT.  EVERYTHING ELSE STAYS AT THE SHOP DEFAULT SET IN
069700*        1100-DEFAULT-COST-MATRIX.
069800 4000-LOAD-COST-OVERRIDES.
069900     MOVE SPACES TO MC-STATUS.
070000     PERFORM 4010-READ-COST-OVERRIDE THRU 4010-EXIT
070100         UNTIL MC-STATUS = "10".
070200 4000-EXIT.
070300     EXIT.
070400*
070500*        ONE OVERRIDE RECORD.  EITHER CATEGORY NAME NOT RESOLVING
070600*        IS A BAD RECORD, DISPLAYED AND SKIPPED THE SAME AS AN
070700*        UNKNOWN CATEGORY ON A LABEL TRANSACTION.
070800 4010-READ-COST-OVERRIDE.
070900     READ MISCLASS-COST-FILE INTO MC-REC
071000         AT END MOVE "10" TO MC-STATUS
071100                GO TO 4010-EXIT.
071200*        BOTH SIDES OF THE OVERRIDE ROW HAVE TO RESOLVE BEFORE THE
071300*        CELL IS TOUCHED -- A ONE-SIDED BAD NAME IS REJECTED BELOW
071400*        THE SAME AS A FULLY UNKNOWN PAIR.
071500*        BOTH SIDES OF THE OVERRIDE GO THROUGH THE SAME LOOKUP
071600*        PARAGRAPH THE LABEL AND GOLD LOADS USE -- A ZERO BACK MEANS
071700*        THAT SIDE'S NAME IS NOT A REAL CATEGORY.
071800*        OVERRIDE ROW NAMES BOTH CATEGORIES BY NAME, NOT BY TABLE
071900*        POSITION, SO BOTH SIDES HAVE TO BE RESOLVED THROUGH THE
072000*        SAME LOOKUP USED EVERYWHERE ELSE IN THIS PROGRAM.
072100     MOVE MC-CAT-FROM TO SEARCH-NAME.
072200     PERFORM 2020-LOOKUP-CATEGORY THRU 2020-EXIT.
072300     MOVE CAT-FOUND-IDX TO CAT-IDX-1.
072400     MOVE MC-CAT-TO TO SEARCH-NAME.
072500     PERFORM 2020-LOOKUP-CATEGORY THRU 2020-EXIT.
072600     MOVE CAT-FOUND-IDX TO CAT-IDX-2.
072700     IF CAT-IDX-1 = ZERO OR CAT-IDX-2 = ZERO
072800         DISPLAY "DSKEST00 - UNKNOWN CATEGORY ON COST OVERRIDE"
072900         GO TO 4010-EXIT.
073000*        OVERRIDE IS A STRAIGHT MOVE -- NO ADD, NO AVERAGING --
073100*        SO A SECOND OVERRIDE ROW FOR THE SAME CELL SIMPLY WINS
073200*        OVER THE FIRST.
073300     MOVE MC-COST TO CAT-TAB-COST(CAT-IDX-1, CAT-IDX-2).
073400 4010-EXIT.
073500     EXIT.
073600*
073700*        BOOTSTRAP PASS -- THE FIRST ESTIMATE-INNER STEP NEEDS A
073800*        STARTING POSTERIOR FOR EVERY OBJECT BEFORE IT CAN BUILD
073900*        THE FIRST CONFUSION MATRIX, SO WE SEED NON-GOLD OBJECTS
074000*        WITH A PLAIN VOTE COUNT (LABELS FOR A CATEGORY OVER
074100*        TOTAL LABELS) BEFORE THE LOOP PROPER STARTS.  GOLD
074200*        OBJECTS GET THEIR DETERMINISTIC 1.0/0.0 SPLIT HERE TOO.
074300 4500-INITIALIZE-POSTERIORS.
074400     PERFORM 4510-INITIALIZE-ONE-OBJECT THRU 4510-EXIT
074500         VARYING OBJ-IDX-1 FROM 1 BY 1
074600         UNTIL OBJ-IDX-1 > OBJ-TAB-COUNT.
074700 4500-EXIT.
074800     EXIT.
074900*
075000*        GOLD OBJECTS GET THE DETERMINISTIC SPLIT; A NON-GOLD
075100*        OBJECT WITH NO LABELS AT ALL IS LEFT UNTOUCHED HERE --
075200*        5210-OBJECT-POSTERIOR WILL FLAG IT UNDEFINED ONCE THE
075300*        LOOP STARTS.  EVERYTHING ELSE GETS THE PLAIN VOTE-COUNT
075400*        SEED.
075500 4510-INITIALIZE-ONE-OBJECT.
075600     IF OBJ-TAB-GOLD-YES(OBJ-IDX-1)
075700         PERFORM 4511-GOLD-VOTE-ONE-CAT THRU 4511-EXIT
075800             VARYING CAT-IDX-1 FROM 1 BY 1
075900             UNTIL CAT-IDX-1 > CAT-TAB-COUNT
076000         GO TO 4510-EXIT.
076100*        NO LABELS AT ALL -- NOTHING TO SEED, 5210-OBJECT-
076200*        POSTERIOR WILL FLAG IT UNDEFINED ON THE FIRST REAL PASS.
076300     IF OBJ-TAB-LABEL-COUNT(OBJ-IDX-1) = ZERO
076400         GO TO 4510-EXIT.
076500     PERFORM 4512-COUNT-VOTE-ONE-CAT THRU 4512-EXIT
076600         VARYING CAT-IDX-1 FROM 1 BY 1
076700         UNTIL CAT-IDX-1 > CAT-TAB-COUNT.
076800 4510-EXIT.
076900     EXIT.
077000*
077100*        GOLD OVERRIDE TAKES ABSOLUTE PRECEDENCE -- THE CORRECT
077200*        CATEGORY GETS PROBABILITY 1, EVERY OTHER CATEGORY GETS 0,
077300*        REGARDLESS OF WHAT ANY WORKER LABELLED THE OBJECT.
077400 4511-GOLD-VOTE-ONE-CAT.
077500     IF CAT-TAB-NAME(CAT-IDX-1) = OBJ-TAB-CORRECT-CAT(OBJ-IDX-1)
077600         MOVE 1.000000 TO OBJ-TAB-PROB(OBJ-IDX-1, CAT-IDX-1)
077700     ELSE
077800         MOVE ZERO TO OBJ-TAB-PROB(OBJ-IDX-1, CAT-IDX-1).
077900 4511-EXIT.
078000     EXIT.
078100*
078200*        PLAIN VOTE-COUNT SEED FOR A NON-GOLD OBJECT -- THE
078300*        FRACTION OF THIS OBJECT'S LABELS THAT NAMED CAT-IDX-1,
078400*        ROUNDED TO FIVE PLACES THE SAME WAY THE REAL POSTERIOR
078500*        ROUNDS LATER IN 5213-POSTERIOR-ONE-CAT.
078600*        ONE CATEGORY'S VOTE SHARE FOR THE CURRENT OBJECT -- HOW
078700*        MANY OF ITS LABELS NAMED THIS CATEGORY, OVER HOW MANY
078800*        LABELS IT HAS IN ALL.
078900 4512-COUNT-VOTE-ONE-CAT.
079000     MOVE ZERO TO CONF-NUMER.
079100     PERFORM 4513-COUNT-ONE-LABEL THRU 4513-EXIT
079200         VARYING AL-IDX-1 FROM 1 BY 1
079300         UNTIL AL-IDX-1 > AL-TAB-COUNT.
079400     COMPUTE POST-ROUNDED ROUNDED =
079500         CONF-NUMER / OBJ-TAB-LABEL-COUNT(OBJ-IDX-1).
079600     MOVE POST-ROUNDED TO OBJ-TAB-PROB(OBJ-IDX-1, CAT-IDX-1).
079700 4512-EXIT.
079800     EXIT.
079900*
080000*        ONE LABEL TRANSACTION'S CONTRIBUTION TO THE VOTE COUNT.
080100 4513-COUNT-ONE-LABEL.
080200     IF AL-TAB-OBJECT-IDX(AL-IDX-1) = OBJ-IDX-1 AND
080300        AL-TAB-CATEGORY-IDX(AL-IDX-1) = CAT-IDX-1
080400         ADD 1 TO CONF-NUMER.
080500 4513-EXIT.
080600     EXIT.
080700*
080800*        MAIN EM LOOP.  PREV-LOG-LIKELIHOOD STARTS AT THE SENTINEL
080900*        SET UP IN DSKALG, CURR-LOG-LIKELIHOOD AT ZERO, SO THE
081000*        FIRST PASS THROUGH 5000-TEST ALWAYS FALLS THROUGH TO RUN
081100*        AN ITERATION.
081200 5000-ESTIMATE-LOOP.
081300     MOVE ZERO TO ALG-ITERATIONS-DONE.
081400     MOVE 99999999.999999 TO ALG-PREV-LOG-LIKELIHOOD.
081500     MOVE ZERO TO ALG-CURR-LOG-LIKELIHOOD.
081600*        PRETEST -- FALLS THROUGH TO 5000-DONE ONCE EITHER THE
081700*        ITERATION CEILING OR THE CONVERGENCE THRESHOLD IS MET.
081800*        NOTE THE DELTA IS TESTED BEFORE THE FIRST ITERATION HAS
081900*        EVEN RUN, WHICH IS WHY THE SENTINEL IN DSKALG HAS TO SIT
082000*        SO FAR OUTSIDE ANY REAL LOG-LIKELIHOOD VALUE.
082100 5000-TEST.
082200     COMPUTE ALG-LOG-LIKELIHOOD-DELTA =
082300         ALG-CURR-LOG-LIKELIHOOD - ALG-PREV-LOG-LIKELIHOOD.
082400*        ABSOLUTE VALUE OF THE DELTA -- THE LOG-LIKELIHOOD CAN
082500*        MOVE EITHER WAY BETWEEN ITERATIONS NEAR CONVERGENCE, SO
082600*        THE EPSILON TEST BELOW HAS TO IGNORE SIGN.
082700     IF ALG-LOG-LIKELIHOOD-DELTA < 0
082800         COMPUTE ALG-LOG-LIKELIHOOD-DELTA =
082900             ALG-LOG-LIKELIHOOD-DELTA * -1.
083000*        CEILING TEST COMES FIRST -- A PROJECT THAT NEVER
083100*        CONVERGES STILL HAS TO STOP SOMEWHERE.
083200     IF ALG-ITERATIONS-DONE NOT < ALG-MAX-ITERATIONS
083300         GO TO 5000-DONE.
083400     IF ALG-LOG-LIKELIHOOD-DELTA NOT > ALG-EPSILON
083500         GO TO 5000-DONE.
083600*        PREV IS SAVED BEFORE THE M-STEP/E-STEP RUN, SO THE NEXT
083700*        TIME THROUGH 5000-TEST THE DELTA IS AGAINST THIS
083800*        ITERATION'S RESULT, NOT THE ONE BEFORE IT.
083900     MOVE ALG-CURR-LOG-LIKELIHOOD TO ALG-PREV-LOG-LIKELIHOOD.
084000*        ONE FULL M-STEP/E-STEP PAIR, THEN THE NEW LOG-LIKELIHOOD,
084100*        THEN THE COUNTER -- THE COUNTER IS BUMPED AFTER THE WORK,
084200*        NOT BEFORE, SO "ITERATIONS DONE" MEANS EXACTLY THAT.
084300     PERFORM 5100-ESTIMATE-INNER THRU 5100-EXIT.
084400     PERFORM 5400-LOG-LIKELIHOOD THRU 5400-EXIT.
084500     ADD 1 TO ALG-ITERATIONS-DONE.
084600     IF TRACE-ON
084700         DISPLAY "DSKEST00 - ITERATION " ALG-ITERATIONS-DONE
084800                 " LOG-LIKELIHOOD " ALG-CURR-LOG-LIKELIHOOD.
084900     GO TO 5000-TEST.
085000*        RUN HAS CONVERGED OR HIT THE ITERATION CEILING -- EITHER
085100*        WAY THE PROJECT IS MARKED COMPUTED SO THE QUALITY PASS
085200*        KNOWS THERE IS A FINISHED RESULT TO SCORE.
085300 5000-DONE.
085400     MOVE "Y" TO ALG-COMPUTED-FLAG.
085500 5000-EXIT.
085600     EXIT.
085700*
085800*        ESTIMATE-INNER (THE M-STEP) -- RE-ESTIMATES EACH WORKER'S
085900*        CONFUSION MATRIX FROM THE CURRENT POSTERIORS, RECOMPUTES
086000*        THE CATEGORY PRIORS (UNLESS HELD FIXED) AND THEN
086100*        RECOMPUTES EVERY OBJECT'S POSTERIOR FROM THE NEW
086200*        CONFUSION MATRIX AND PRIORS -- THE E-STEP FOR THE NEXT
086300*        PASS.
086400 5100-ESTIMATE-INNER.
086500     PERFORM 5110-RECOMPUTE-CONFUSION THRU 5110-EXIT.
086600     PERFORM 5300-UPDATE-PRIORS THRU 5300-EXIT.
086700     PERFORM 5200-RECOMPUTE-POSTERIORS THRU 5200-EXIT.
086800 5100-EXIT.
086900     EXIT.
087000*
087100*        RECOMPUTE-CONFUSION -- REBUILDS EVERY WORKER'S CONFUSION
087200*        MATRIX FROM THE CURRENT OBJECT POSTERIORS, BEFORE THE
087300*        PRIORS OR THE POSTERIORS THEMSELVES ARE TOUCHED THIS
087400*        ITERATION.
087500 5110-RECOMPUTE-CONFUSION.
087600     PERFORM 5111-CONFUSION-ONE-WORKER THRU 5111-EXIT
087700         VARYING WRK-IDX-1 FROM 1 BY 1
087800         UNTIL WRK-IDX-1 > WRK-TAB-COUNT.
087900 5110-EXIT.
088000     EXIT.
088100*
088200*        ONE WORKER'S CONFUSION MATRIX, ROW BY "FROM" CATEGORY.
088300 5111-CONFUSION-ONE-WORKER.
088400     PERFORM 5112-CONFUSION-ONE-FROM-CAT THRU 5112-EXIT
088500         VARYING CAT-IDX-1 FROM 1 BY 1
088600         UNTIL CAT-IDX-1 > CAT-TAB-COUNT.
088700 5111-EXIT.
088800     EXIT.
088900*
089000*        ONE ROW OF A WORKER'S CONFUSION MATRIX -- THE DENOMINATOR
089100*        (TOTAL EXPECTED LABELS OF THE TRUE "FROM" CATEGORY THIS
089200*        WORKER SAW) IS SHARED ACROSS ALL "TO" COLUMNS IN THE ROW,
089300*        SO IT IS SUMMED ONCE HERE RATHER THAN INSIDE THE COLUMN
089400*        LOOP.
089500 5112-CONFUSION-ONE-FROM-CAT.
089600     MOVE ZERO TO CONF-DENOM.
089700     PERFORM 5113-ACCUM-DENOM THRU 5113-EXIT
089800         VARYING AL-IDX-1 FROM 1 BY 1
089900         UNTIL AL-IDX-1 > AL-TAB-COUNT.
090000*        DENOMINATOR IS FIXED FOR THE WHOLE ROW BY THE TIME THIS
090100*        SECOND PERFORM STARTS -- EACH COLUMN ONLY HAS TO BUILD
090200*        ITS OWN NUMERATOR NOW.
090300     PERFORM 5114-CONFUSION-ONE-TO-CAT THRU 5114-EXIT
090400         VARYING CAT-IDX-2 FROM 1 BY 1
090500         UNTIL CAT-IDX-2 > CAT-TAB-COUNT.
090600 5112-EXIT.
090700     EXIT.
090800*
090900*        ACCUMULATES ONE LABEL'S CONTRIBUTION TO THE ROW
091000*        DENOMINATOR IF THE LABEL WAS MADE BY THIS WORKER.
091100 5113-ACCUM-DENOM.
091200     IF AL-TAB-WORKER-IDX(AL-IDX-1) = WRK-IDX-1
091300         ADD OBJ-TAB-PROB(AL-TAB-OBJECT-IDX(AL-IDX-1), CAT-IDX-1)
091400             TO CONF-DENOM.
091500 5113-EXIT.
091600     EXIT.
091700*
091800*        ONE CONFUSION-MATRIX CELL.  A DENOMINATOR OF ZERO MEANS
091900*        THIS WORKER NEVER LABELLED AGAINST THE "FROM" CATEGORY AT
092000*        ALL -- THE CELL HAS NO DEFINED ERROR RATE, SO IT IS NAN-
092100*        FLAGGED RATHER THAN FORCED TO ZERO, WHICH WOULD WRONGLY
092200*        SAY THE WORKER IS PERFECT ON A CATEGORY THEY NEVER SAW.
092300 5114-CONFUSION-ONE-TO-CAT.
092400     MOVE ZERO TO CONF-NUMER.
092500     PERFORM 5115-ACCUM-NUMER THRU 5115-EXIT
092600         VARYING AL-IDX-1 FROM 1 BY 1
092700         UNTIL AL-IDX-1 > AL-TAB-COUNT.
092800*        DENOMINATOR WAS ALREADY SUMMED ONCE PER ROW IN 5112-
092900*        CONFUSION-ONE-FROM-CAT, SO IT IS TESTED HERE UNCHANGED
093000*        FOR EVERY COLUMN OF THE ROW.
093100*        DENOMINATOR IS THIS WORKER'S TOTAL VOTES FOR THE TRUE
093200*        CATEGORY ACROSS ALL OBJECTS -- ZERO MEANS THE WORKER
093300*        NEVER SAW THAT TRUE CATEGORY AT ALL THIS ITERATION.
093400     IF CONF-DENOM = ZERO
093500         MOVE "Y" TO WRK-TAB-CONF-NAN-ROW(WRK-IDX-1, CAT-IDX-1,
093600             CAT-IDX-2)
093700     ELSE
093800         MOVE "N" TO WRK-TAB-CONF-NAN-ROW(WRK-IDX-1, CAT-IDX-1,
093900             CAT-IDX-2)
094000         COMPUTE WRK-TAB-CONF-ROW(WRK-IDX-1, CAT-IDX-1,
094100             CAT-IDX-2) = CONF-NUMER / CONF-DENOM.
094200 5114-EXIT.
094300     EXIT.
094400*
094500*        ACCUMULATES ONE LABEL'S CONTRIBUTION TO THE CELL
094600*        NUMERATOR IF THE LABEL WAS MADE BY THIS WORKER AGAINST
094700*        THE "TO" CATEGORY.
094800 5115-ACCUM-NUMER.
094900     IF AL-TAB-WORKER-IDX(AL-IDX-1) = WRK-IDX-1 AND
095000        AL-TAB-CATEGORY-IDX(AL-IDX-1) = CAT-IDX-2
095100         ADD OBJ-TAB-PROB(AL-TAB-OBJECT-IDX(AL-IDX-1), CAT-IDX-1)
095200             TO CONF-NUMER.
095300 5115-EXIT.
095400     EXIT.
095500*
095600*        RECOMPUTE-POSTERIORS (THE E-STEP CORE) -- KEPT AS ITS OWN
095700*        PARAGRAPH RANGE, NOT INLINE UNDER THE ESTIMATE-INNER
095800*        PERFORM, SO A FUTURE LOAD MODULE CAN PERFORM IT ON ITS
095900*        OWN TO RE-SCORE POSTERIORS WITHOUT RUNNING A FULL M-STEP.
096000 5200-RECOMPUTE-POSTERIORS.
096100     PERFORM 5210-OBJECT-POSTERIOR THRU 5210-EXIT
096200         VARYING OBJ-IDX-1 FROM 1 BY 1
096300         UNTIL OBJ-IDX-1 > OBJ-TAB-COUNT.
096400 5200-EXIT.
096500     EXIT.
096600*
096700*        OBJECT-POSTERIOR -- THE E-STEP FOR ONE OBJECT.  GOLD
096800*        OBJECTS SHORT-CIRCUIT TO THE FIXED SPLIT.  A NON-GOLD
096900*        OBJECT WITH NO LABELS, OR WHOSE NOMINATOR SUMS TO ZERO
097000*        ACROSS EVERY CATEGORY, HAS NO DEFINED POSTERIOR AND IS
097100*        FLAGGED UNDEFINED RATHER THAN DIVIDED BY ZERO.
097200 5210-OBJECT-POSTERIOR.
097300*        CLEARED AT THE TOP OF EVERY CALL -- A GOLD OBJECT OR ONE
097400*        THAT RESOLVES CLEANLY BELOW NEVER SETS IT BACK TO "Y".
097500     MOVE "N" TO OBJ-TAB-RESULT-UNDEFINED(OBJ-IDX-1).
097600     IF OBJ-TAB-GOLD-YES(OBJ-IDX-1)
097700         PERFORM 5214-GOLD-ONE-CAT THRU 5214-EXIT
097800             VARYING CAT-IDX-1 FROM 1 BY 1
097900             UNTIL CAT-IDX-1 > CAT-TAB-COUNT
098000         GO TO 5210-EXIT.
098100     IF OBJ-TAB-LABEL-COUNT(OBJ-IDX-1) = ZERO
098200         MOVE "Y" TO OBJ-TAB-RESULT-UNDEFINED(OBJ-IDX-1)
098300         GO TO 5210-EXIT.
098400*        BUILD ALL TEN NOMINATORS FIRST, SUMMING THEM INTO
098500*        POST-DENOM AS WE GO, BEFORE NORMALIZING ANY OF THEM --
098600*        THE DENOMINATOR IS NOT KNOWN UNTIL EVERY CATEGORY HAS BEEN
098700*        VISITED ONCE.
098800     MOVE ZERO TO POST-DENOM.
098900*        TEN PASSES OVER THE CATEGORY TABLE, ONE NOMINATOR BUILT
099000*        PER PASS -- 5213-POSTERIOR-ONE-CAT BELOW THEN DIVIDES
099100*        EACH ONE BY THE SHARED DENOMINATOR JUST ACCUMULATED.
099200     PERFORM 5212-NOMINATOR-ONE-CAT THRU 5212-EXIT
099300         VARYING CAT-IDX-1 FROM 1 BY 1
099400         UNTIL CAT-IDX-1 > CAT-TAB-COUNT.
099500*        EVERY LABEL ON THIS OBJECT LANDED ON A NAN-FLAGGED
099600*        CONFUSION CELL -- THE POSTERIOR HAS NOTHING TO NORMALIZE
099700*        AGAINST, SO IT IS FLAGGED UNDEFINED THE SAME AS A
099800*        NO-LABELS OBJECT RATHER THAN DIVIDING BY ZERO.
099900*        A ZERO DENOMINATOR HERE MEANS EVERY CATEGORY'S NOMINATOR
100000*        UNDERFLOWED TO ZERO TOO -- NOTHING LEFT TO NORMALIZE
100100     IF POST-DENOM = ZERO
100200         MOVE "Y" TO OBJ-TAB-RESULT-UNDEFINED(OBJ-IDX-1)
100300         GO TO 5210-EXIT.
100400*        DIVIDES EACH SAVED NOMINATOR BY POST-DENOM IN TURN,
100500*        LEAVING THE FULL POSTERIOR ROW SUMMING TO ONE.
100600     PERFORM 5213-POSTERIOR-ONE-CAT THRU 5213-EXIT
100700         VARYING CAT-IDX-1 FROM 1 BY 1
100800         UNTIL CAT-IDX-1 > CAT-TAB-COUNT.
100900 5210-EXIT.
101000     EXIT.
101100*
101200*        NOMINATOR FOR ONE CATEGORY -- STARTS AT THE CATEGORY'S
101300*        PRIOR AND IS MULTIPLIED DOWN BY EVERY LABEL ON THIS
101400*        OBJECT IN 5215-MULTIPLY-ONE-LABEL, THEN FOLDED INTO THE
101500*        RUNNING DENOMINATOR FOR THE NORMALIZING STEP.
101600 5212-NOMINATOR-ONE-CAT.
101700     MOVE CAT-TAB-PRIOR(CAT-IDX-1) TO POST-NOMINATOR(CAT-IDX-1).
101800     PERFORM 5215-MULTIPLY-ONE-LABEL THRU 5215-EXIT
101900         VARYING AL-IDX-1 FROM 1 BY 1
102000         UNTIL AL-IDX-1 > AL-TAB-COUNT.
102100     ADD POST-NOMINATOR(CAT-IDX-1) TO POST-DENOM.
102200 5212-EXIT.
102300     EXIT.
102400*
102500*        NORMALIZES ONE CATEGORY'S NOMINATOR AGAINST THE SUM OVER
102600*        ALL CATEGORIES -- THE ACTUAL BAYESIAN POSTERIOR.
102700 5213-POSTERIOR-ONE-CAT.
102800     COMPUTE POST-ROUNDED ROUNDED =
102900         POST-NOMINATOR(CAT-IDX-1) / POST-DENOM.
103000     MOVE POST-ROUNDED TO OBJ-TAB-PROB(OBJ-IDX-1, CAT-IDX-1).
103100 5213-EXIT.
103200     EXIT.
103300*
103400*        SAME FIXED 1.0/0.0 SPLIT AS 4511-GOLD-VOTE-ONE-CAT, RUN
103500*        AGAIN EVERY ITERATION SO A GOLD OBJECT NEVER DRIFTS.
103600 5214-GOLD-ONE-CAT.
103700     IF CAT-TAB-NAME(CAT-IDX-1) = OBJ-TAB-CORRECT-CAT(OBJ-IDX-1)
103800         MOVE 1.000000 TO OBJ-TAB-PROB(OBJ-IDX-1, CAT-IDX-1)
103900     ELSE
104000         MOVE ZERO TO OBJ-TAB-PROB(OBJ-IDX-1, CAT-IDX-1).
104100 5214-EXIT.
104200     EXIT.
104300*
104400*        MULTIPLIES THE RUNNING NOMINATOR FOR CAT-IDX-1 BY ONE
104500*        LABEL'S ERROR RATE IF THE LABEL BELONGS TO THE CURRENT
104600*        OBJECT AND THE RATE IS NOT FLAGGED NAN.
104700 5215-MULTIPLY-ONE-LABEL.
104800*        SKIP ANY LABEL THAT IS NOT ABOUT THE CURRENT OBJECT --
104900*        THE OUTER PERFORM IN 5212-NOMINATOR-ONE-CAT WALKS EVERY
105000*        LABEL IN THE PROJECT, NOT JUST THIS OBJECT'S OWN.
105100     IF AL-TAB-OBJECT-IDX(AL-IDX-1) NOT = OBJ-IDX-1
105200         GO TO 5215-EXIT.
105300     IF WRK-TAB-CONF-NAN-ROW(AL-TAB-WORKER-IDX(AL-IDX-1),
105400          CAT-IDX-1, AL-TAB-CATEGORY-IDX(AL-IDX-1)) = "Y"
105500         GO TO 5215-EXIT.
105600     COMPUTE POST-NOMINATOR(CAT-IDX-1) =
105700         POST-NOMINATOR(CAT-IDX-1) *
105800         WRK-TAB-CONF-ROW(AL-TAB-WORKER-IDX(AL-IDX-1),
105900             CAT-IDX-1, AL-TAB-CATEGORY-IDX(AL-IDX-1)).
106000 5215-EXIT.
106100     EXIT.
106200*
106300*        UPDATE-PRIORS -- SKIPPED ENTIRELY WHEN THE PRIORS WERE
106400*        SUPPLIED AND HELD FIXED AT INITIALIZATION.
106500 5300-UPDATE-PRIORS.
106600     IF ALG-PRIORS-ARE-FIXED
106700         GO TO 5300-EXIT.
106800     PERFORM 5310-SUM-ONE-CAT THRU 5310-EXIT
106900         VARYING CAT-IDX-1 FROM 1 BY 1
107000         UNTIL CAT-IDX-1 > CAT-TAB-COUNT.
107100     MOVE "N" TO ALG-COMPUTED-FLAG.
107200 5300-EXIT.
107300     EXIT.
107400*
107500*        NEW PRIOR FOR ONE CATEGORY -- THE AVERAGE, ACROSS EVERY
107600*        OBJECT IN THE PROJECT, OF THAT OBJECT'S CURRENT POSTERIOR
107700*        FOR THIS CATEGORY.
107800 5310-SUM-ONE-CAT.
107900     MOVE ZERO TO PRIOR-NEW-SUM.
108000     PERFORM 5311-ACCUM-ONE-OBJECT THRU 5311-EXIT
108100         VARYING OBJ-IDX-1 FROM 1 BY 1
108200         UNTIL OBJ-IDX-1 > OBJ-TAB-COUNT.
108300     COMPUTE CAT-TAB-PRIOR(CAT-IDX-1) ROUNDED =
108400         PRIOR-NEW-SUM / OBJ-TAB-COUNT.
108500 5310-EXIT.
108600     EXIT.
108700*
108800*        ONE OBJECT'S CONTRIBUTION TO THE NEW PRIOR SUM.
108900 5311-ACCUM-ONE-OBJECT.
109000     ADD OBJ-TAB-PROB(OBJ-IDX-1, CAT-IDX-1) TO PRIOR-NEW-SUM.
109100 5311-EXIT.
109200     EXIT.
109300*
109400*        LOG-LIKELIHOOD -- THE CONVERGENCE STATISTIC.  EACH TERM
109500*        IS SKIPPED RATHER THAN ACCUMULATED AS ZERO WHEN THE
109600*        CATEGORY PROBABILITY IS ZERO OR THE LABELING PROBABILITY
109700*        IS ZERO OR FLAGGED NAN.
109800 5400-LOG-LIKELIHOOD.
109900     MOVE ZERO TO ALG-CURR-LOG-LIKELIHOOD.
110000     PERFORM 5410-ACCUM-ONE-LABEL THRU 5410-EXIT
110100         VARYING AL-IDX-1 FROM 1 BY 1
110200         UNTIL AL-IDX-1 > AL-TAB-COUNT.
110300 5400-EXIT.
110400     EXIT.
110500*
110600*        ONE LABEL TRANSACTION'S CONTRIBUTION TO THE LOG-
110700*        LIKELIHOOD, SUMMED OVER EVERY TRUE CATEGORY THE OBJECT
110800*        MIGHT BELONG TO.
110900 5410-ACCUM-ONE-LABEL.
111000     PERFORM 5411-ACCUM-ONE-FROM-CAT THRU 5411-EXIT
111100         VARYING CAT-IDX-1 FROM 1 BY 1
111200         UNTIL CAT-IDX-1 > CAT-TAB-COUNT.
111300 5410-EXIT.
111400     EXIT.
111500*
111600*        ONE (LABEL, TRUE-CATEGORY) TERM OF THE LOG-LIKELIHOOD.
111700*        BOTH THE CATEGORY PROBABILITY AND THE LABELLING
111800*        PROBABILITY HAVE TO BE NONZERO AND DEFINED BEFORE LN() IS
111900*        EVEN CALLED -- LN(0) IS NOT SOMETHING DSKLOG00'S
112000*        TRAPEZOIDAL INTEGRATION CAN BE TRUSTED WITH, AND A NAN-
112100*        FLAGGED CELL HAS NO PROBABILITY TO TAKE THE LOG OF.
112200 5411-ACCUM-ONE-FROM-CAT.
112300*        SAME OUTER-PERFORM-WALKS-EVERY-LABEL SHAPE AS 5212-
112400*        NOMINATOR-ONE-CAT -- NO WORKER/OBJECT INDEX TABLE IS
112500*        KEPT PER CATEGORY, SO THE FULL TRANSACTION LIST IS
112600*        SCANNED ONCE PER TRUE CATEGORY HERE TOO.
112700     MOVE OBJ-TAB-PROB(AL-TAB-OBJECT-IDX(AL-IDX-1), CAT-IDX-1)
112800         TO LL-CAT-PROB.
112900     IF LL-CAT-PROB = ZERO
113000         GO TO 5411-EXIT.
113100     IF WRK-TAB-CONF-NAN-ROW(AL-TAB-WORKER-IDX(AL-IDX-1), CAT-IDX-1,
113200            AL-TAB-CATEGORY-IDX(AL-IDX-1)) = "Y"
113300         GO TO 5411-EXIT.
113400     MOVE WRK-TAB-CONF-ROW(AL-TAB-WORKER-IDX(AL-IDX-1), CAT-IDX-1,
113500            AL-TAB-CATEGORY-IDX(AL-IDX-1)) TO LL-LBL-PROB.
113600     IF LL-LBL-PROB = ZERO
113700         GO TO 5411-EXIT.
113800*        TWO SEPARATE DSKLOG00 CALLS PER LABEL -- ONE FOR THE
113900*        CATEGORY PROBABILITY, ONE FOR THE LABELLING PROBABILITY --
114000*        SINCE THE SUBROUTINE ONLY EVER HANDLES ONE ARGUMENT AT A
114100*        TIME.
114200     MOVE LL-CAT-PROB TO LOG-ARG.
114300     CALL "DSKLOG00" USING LOG-ARG LOG-RESULT.
114400     ADD LOG-RESULT TO ALG-CURR-LOG-LIKELIHOOD.
114500     MOVE LL-LBL-PROB TO LOG-ARG.
114600     CALL "DSKLOG00" USING LOG-ARG LOG-RESULT.
114700     ADD LOG-RESULT TO ALG-CURR-LOG-LIKELIHOOD.
114800 5411-EXIT.
114900     EXIT.
115000*
115100*        WORKER.DAT IS RUNTIME-GENERATED OUTPUT -- NOT A STATIC
115200*        INPUT -- SO THE WRITE PASS SIMPLY UNLOADS THE WORK TABLE
115300*        ONE ENTRY AT A TIME.
115400 6000-WRITE-WORKER-FILE.
115500     PERFORM 6010-WRITE-ONE-WORKER THRU 6010-EXIT
115600         VARYING WRK-IDX-1 FROM 1 BY 1
115700         UNTIL WRK-IDX-1 > WRK-TAB-COUNT.
115800 6000-EXIT.
115900     EXIT.
116000*
116100 6010-WRITE-ONE-WORKER.
116200     MOVE WRK-TAB-NAME(WRK-IDX-1) TO WRK-NAME.
116300     MOVE WRK-TAB-LABEL-COUNT(WRK-IDX-1) TO WRK-LABEL-COUNT.
116400*        CLEAR ALL TEN ROWS OF THE CONFUSION MATRIX BEFORE FILLING
116500*        IN ONLY THE FIRST CAT-TAB-COUNT -- SAME REASON AS THE
116600*        OBJECT POSTERIOR ROW OVER IN DSKOBJ.
116700*        ZEROING PASS ALWAYS RUNS TO 10, NOT JUST CAT-TAB-COUNT --
116800*        A SLOT PAST THE PROJECT'S ACTUAL CATEGORY COUNT STILL
116900*        HAS TO GO OUT CLEAN ON WORKER.DAT.
117000     PERFORM 6011A-ZERO-ONE-ROW THRU 6011A-EXIT
117100         VARYING CAT-IDX-1 FROM 1 BY 1
117200         UNTIL CAT-IDX-1 > 10.
117300     PERFORM 6011-MOVE-ONE-CONF-FROM-CAT THRU 6011-EXIT
117400         VARYING CAT-IDX-1 FROM 1 BY 1
117500         UNTIL CAT-IDX-1 > CAT-TAB-COUNT.
117600     WRITE WRK-REC.
117700 6010-EXIT.
117800     EXIT.
117900*
118000*        ONE ROW OF THE BYTE-OVERLAY ZEROING -- SEE THE COMMENT
118100*        ON WRK-TAB-CONF-ROW-ALPHA IN DSKWRK.
118200 6011A-ZERO-ONE-ROW.
118300     MOVE ZERO TO WRK-CONF-ROW-ALPHA(CAT-IDX-1).
118400 6011A-EXIT.
118500     EXIT.
118600*
118700*        ONE "FROM" ROW OF THE OUTGOING CONFUSION MATRIX.
118800 6011-MOVE-ONE-CONF-FROM-CAT.
118900     PERFORM 6012-MOVE-ONE-CONF-TO-CAT THRU 6012-EXIT
119000         VARYING CAT-IDX-2 FROM 1 BY 1
119100         UNTIL CAT-IDX-2 > CAT-TAB-COUNT.
119200 6011-EXIT.
119300     EXIT.
119400*
119500*        ONE CELL.  A NAN-FLAGGED CELL GOES OUT AS ZERO ON
119600*        WORKER.DAT -- THE FLAG ITSELF ONLY LIVES IN WORKING
119700*        STORAGE, THERE IS NO NAN COLUMN ON THE OUTPUT RECORD, SO
119800*        ANY READER OF WORKER.DAT HAS TO TREAT A ZERO RATE ON A
119900*        CATEGORY THE WORKER NEVER SAW AS "NO DATA", NOT "PERFECT".
120000 6012-MOVE-ONE-CONF-TO-CAT.
120100     IF WRK-TAB-CONF-NAN-ROW(WRK-IDX-1, CAT-IDX-1,
120200        CAT-IDX-2) = "Y"
120300         MOVE ZERO TO WRK-CONF-ENTRY(CAT-IDX-1, CAT-IDX-2)
120400     ELSE
120500         MOVE WRK-TAB-CONF-ROW(WRK-IDX-1, CAT-IDX-1, CAT-IDX-2)
120600             TO WRK-CONF-ENTRY(CAT-IDX-1, CAT-IDX-2).
120700 6012-EXIT.
120800     EXIT.
120900*
121000*        OBJECT.DAT IS LIKEWISE RUNTIME-GENERATED OUTPUT.  IT IS
121100*        THE INPUT TO THE QUALITY PASS IN DSKQUA00.
121200 6100-WRITE-OBJECT-FILE.
121300     PERFORM 6110-WRITE-ONE-OBJECT THRU 6110-EXIT
121400         VARYING OBJ-IDX-1 FROM 1 BY 1
121500         UNTIL OBJ-IDX-1 > OBJ-TAB-COUNT.
121600 6100-EXIT.
121700     EXIT.
121800*
121900 6110-WRITE-ONE-OBJECT.
122000     MOVE OBJ-TAB-NAME(OBJ-IDX-1) TO OBJ-NAME.
122100     MOVE OBJ-TAB-IS-GOLD(OBJ-IDX-1) TO OBJ-IS-GOLD.
122200     MOVE OBJ-TAB-CORRECT-CAT(OBJ-IDX-1) TO OBJ-CORRECT-CAT.
122300     MOVE OBJ-TAB-LABEL-COUNT(OBJ-IDX-1) TO OBJ-LABEL-COUNT.
122400     MOVE OBJ-TAB-RESULT-UNDEFINED(OBJ-IDX-1) TO OBJ-RESULT-UNDEFINED.
122500*        ZERO THE WHOLE POSTERIOR ROW IN ONE MOVE BEFORE FILLING IN
122600*        CAT-TAB-COUNT ENTRIES -- WITHOUT THIS, SLOTS PAST THE
122700*        PROJECT'S ACTUAL CATEGORY COUNT WOULD STILL HOLD WHATEVER
122800*        THE PREVIOUS WRITE LEFT IN OBJ-REC.
122900     MOVE ZERO TO OBJ-CAT-PROB-ALPHA.
123000     PERFORM 6111-MOVE-ONE-PROB THRU 6111-EXIT
123100         VARYING CAT-IDX-1 FROM 1 BY 1
123200         UNTIL CAT-IDX-1 > CAT-TAB-COUNT.
123300     WRITE OBJ-REC.
123400 6110-EXIT.
123500     EXIT.
123600*
123700*        ONE CATEGORY'S POSTERIOR ONTO THE OUTGOING OBJECT.DAT
123800*        RECORD.
123900 6111-MOVE-ONE-PROB.
124000     MOVE OBJ-TAB-PROB(OBJ-IDX-1, CAT-IDX-1)
124100         TO OBJ-CAT-PROB-ENTRY(CAT-IDX-1).
124200 6111-EXIT.
124300     EXIT.
124400*
124500*        CAT-PRIOR.DAT CARRIES THE PRIORS AS THEY STOOD WHEN THE
124600*        ESTIMATE LOOP STOPPED -- UPDATE-PRIORS HAS BEEN WRITING
124700*        THESE IN PLACE OVER CAT-TAB-PRIOR EVERY M-STEP, SO THIS IS
124800*        THE CONVERGED DISTRIBUTION, NOT THE SUPPLIED-OR-DEFAULTED
124900*        ONE CATEGORY.DAT CAME IN WITH.  THE QUALITY PASS READS THIS
125000*        BACK RATHER THAN RE-DERIVING PRIORS OFF CATEGORY.DAT.
125100 6200-WRITE-PRIOR-FILE.
125200     PERFORM 6210-WRITE-ONE-PRIOR THRU 6210-EXIT
125300         VARYING CAT-IDX-1 FROM 1 BY 1
125400         UNTIL CAT-IDX-1 > CAT-TAB-COUNT.
125500 6200-EXIT.
125600     EXIT.
125700*
125800*        ONE CATEGORY'S CONVERGED PRIOR ONTO CAT-PRIOR.DAT.
125900 6210-WRITE-ONE-PRIOR.
126000     MOVE CAT-TAB-NAME(CAT-IDX-1) TO PR-CATEGORY-NAME.
126100     MOVE CAT-TAB-PRIOR(CAT-IDX-1) TO PR-PRIOR.
126200     WRITE PR-REC.
126300 6210-EXIT.
126400     EXIT.
126500*
126600*        END-OF-RUN CONTROL TOTALS.  NO PRINTED REPORT IS CALLED
126700*        FOR -- THE OPERATOR WATCHES THESE COUNTS ON THE CONSOLE
126800*        LOG, THE SAME AS ANY OTHER OVERNIGHT BATCH STEP.
126900 9000-CONTROL-TOTALS.
127000*        GOLD-LABEL COUNT IS THE ONLY TOTAL NOT ALREADY SITTING
127100*        IN A TABLE-COUNT FIELD, SO IT GETS ITS OWN TALLY PASS
127200*        HERE RATHER THAN BEING CARRIED FORWARD FROM EARLIER.
127300     MOVE ZERO TO GOLD-COUNT.
127400     PERFORM 9010-COUNT-ONE-GOLD THRU 9010-EXIT
127500         VARYING OBJ-IDX-1 FROM 1 BY 1
127600         UNTIL OBJ-IDX-1 > OBJ-TAB-COUNT.
127700*        SEVEN CONSOLE LINES, ONE CONTROL TOTAL EACH -- OPERATIONS
127800*        HAS ASKED THAT THESE NEVER BE COMBINED ONTO FEWER LINES,
127900*        SINCE THE OVERNIGHT LOG SCANNER GREPS FOR EACH LABEL
128000*        SEPARATELY.
128100     DISPLAY "DSKEST00 - CATEGORY-ESTIMATION RUN COMPLETE".
128200     DISPLAY "DSKEST00 - OBJECTS PROCESSED....... " OBJ-TAB-COUNT.
128300     DISPLAY "DSKEST00 - OBJECTS WITH GOLD LABEL.. "
128400             GOLD-COUNT.
128500     DISPLAY "DSKEST00 - WORKERS PROCESSED....... " WRK-TAB-COUNT.
128600*        REMAINING FOUR LINES ARE THE EM LOOP'S OWN EXIT
128700*        CONDITION -- HOW MANY PASSES IT TOOK AND HOW CLOSE THE
128800*        LOG-LIKELIHOOD SETTLED, WHICH TOGETHER TELL THE OPERATOR
128900*        WHETHER THE RUN CONVERGED OR HIT THE CEILING.
129000     DISPLAY "DSKEST00 - LABEL ASSIGNMENTS READ.. " AL-TAB-COUNT.
129100*        DELTA IS PRINTED EVEN ON A CLEAN CONVERGENCE -- OPERATIONS
129200*        WANTS TO SEE HOW FAR UNDER EPSILON THE RUN FINISHED, NOT
129300*        JUST THAT IT DID.
129400     DISPLAY "DSKEST00 - ITERATIONS PERFORMED.... "
129500             ALG-ITERATIONS-DONE.
129600     DISPLAY "DSKEST00 - FINAL LOG-LIKELIHOOD.... "
129700             ALG-CURR-LOG-LIKELIHOOD.
129800     DISPLAY "DSKEST00 - FINAL LL DELTA.......... "
129900             ALG-LOG-LIKELIHOOD-DELTA.
130000 9000-EXIT.
130100     EXIT.
130200*
130300*        TALLIES ONE OBJECT TOWARD THE GOLD-LABEL CONTROL TOTAL.
130400 9010-COUNT-ONE-GOLD.
130500     IF OBJ-TAB-GOLD-YES(OBJ-IDX-1)
130600         ADD 1 TO GOLD-COUNT.
130700 9010-EXIT.
130800     EXIT.
