000100*--------------------------------------------------------------*
000200*    DSKOBJ  --  OBJECT (DATUM) RECORD COPYBOOK
000300*    ONE ENTRY PER LABELLED OBJECT.  OBJ-CAT-PROB(C) IS THE
000400*    CURRENT POSTERIOR PROBABILITY THAT THE OBJECT'S TRUE
000500*    CATEGORY IS C, RE-ESTIMATED EVERY E-STEP FROM THE LABELS
000600*    ASSIGNED TO THE OBJECT AND THE CURRENT WORKER ERROR RATES.
000700*    GOLD OBJECTS (OBJ-IS-GOLD = "Y") CARRY A FIXED 1.0/0.0
000800*    DISTRIBUTION AND ARE NEVER RE-ESTIMATED.
000900*    WRITTEN BY DSKEST00 TO OBJECT.DAT AT END OF RUN; READ BACK
001000*    BY DSKQUA00 FOR THE QUALITY-SCORING PASS.
001100*
001200*    MAINT HISTORY
001300*    ----------------------------------------------------------
001400*    1994-02-16  TS   ORIGINAL CUT.
001500*    1994-05-09  TS   ADDED OBJ-LABEL-COUNT -- E-STEP NEEDS TO
001600*                     TELL "NO LABELS YET" (UNDEFINED RESULT)
001700*                     FROM "LABELS BUT DENOMINATOR CAME OUT 0".
001800*    1998-12-02  TS   Y2K REVIEW -- NO DATE FIELDS, NO CHANGE.
001900*--------------------------------------------------------------*
002000 01  OBJ-REC.
002100     05  OBJ-NAME                 PIC X(20).
002200     05  OBJ-IS-GOLD               PIC X(1).
002300         88  OBJ-GOLD-YES                 VALUE "Y".
002400         88  OBJ-GOLD-NO                  VALUE "N".
002500     05  OBJ-CORRECT-CAT           PIC X(20).
002600     05  OBJ-LABEL-COUNT           PIC 9(6) COMP.
002700     05  OBJ-RESULT-UNDEFINED      PIC X(1) VALUE "N".
002800         88  OBJ-RESULT-IS-UNDEFINED      VALUE "Y".
002900     05  OBJ-CAT-PROB OCCURS 10 TIMES.
003000         10  OBJ-CAT-PROB-ENTRY    PIC 9V9(6).
003100*        REDEFINITION OF THE WHOLE POSTERIOR ROW AS ONE
003200*        ALPHANUMERIC FIELD -- USED TO ZERO THE ROW IN ONE MOVE
003300*        BEFORE THE E-STEP RE-ACCUMULATES IT, AND TO BLANK IT
003400*        OUT WHEN THE DENOMINATOR COMES OUT EXACTLY 0.0.
003500     05  OBJ-CAT-PROB-ALPHA REDEFINES OBJ-CAT-PROB
003600                                  PIC X(70).
003700     05  FILLER                   PIC X(14).
