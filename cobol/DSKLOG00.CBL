000100*--------------------------------------------------------------*
000200*    DSKLOG00  --  NATURAL LOGARITHM UTILITY SUBPROGRAM
000300*    CALLED BY DSKEST00 TO EVALUATE THE LOG-LIKELIHOOD TERMS OF
000400*    THE CATEGORY-ESTIMATION RUN.  THIS SHOP'S COMPILER HAS NO
000500*    LOG FUNCTION, SO LN(X) IS EVALUATED BY TRAPEZOIDAL
000600*    INTEGRATION OF 1/T FROM 1 TO X -- THE SAME ROUTINE WE USE
000700*    FOR THE INTEREST-TABLE WORK ON THE LOAN SYSTEM.
000800*
000900*    MAINT HISTORY
001000*    ----------------------------------------------------------
001100*    1994-03-02  TS   ORIGINAL CUT FOR THE CATEGORY-ESTIMATION
001200*                     RUN, LIFTED FROM THE LOAN-SYSTEM LN ROUTINE.
001300*    1996-09-14  TS   STEP COUNT MOVED TO A REDEFINED LITERAL SO
001400*                     OPERATIONS CAN TUNE IT WITHOUT A RECOMPILE.
001500*    1999-01-05  TS   Y2K REVIEW -- NO DATE FIELDS, NO CHANGE.
001600*                     SIGNED OFF.
001700*--------------------------------------------------------------*
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID. DSKLOG00.
002000 AUTHOR. T SAKELLARIOU.
002100 INSTALLATION. BULL HN INFORMATION SYSTEMS HELLAS.
002200 DATE-WRITTEN. 02/03/94.
002300 DATE-COMPILED.
002400 SECURITY.  COMPANY CONFIDENTIAL.  INTERNAL USE ONLY.
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-AT.
002800 OBJECT-COMPUTER. IBM-AT.
002900 SPECIAL-NAMES.  C01 IS TOP-OF-FORM
003000     UPSI-0 ON STATUS IS TRACE-ON
003100            OFF STATUS IS TRACE-OFF.
003200 DATA DIVISION.
003300 WORKING-STORAGE SECTION.
003400 77  STEP-IDX            PIC 9(4) COMP VALUE ZERO.
003500*
003600*        STEP-TOTAL IS HELD AS A PACKED DIGIT LITERAL AND
003700*        REDEFINED NUMERIC, THE SAME WAY THE MENU PROGRAMS HOLD
003800*        THEIR SCREEN OFFSET TABLES.
003900 01  INTEGRATION-PARMS-ALPHA.
004000     05  FILLER              PIC X(4) VALUE "0100".
004100 01  INTEGRATION-PARMS REDEFINES INTEGRATION-PARMS-ALPHA.
004200     05  STEP-TOTAL       PIC 9(4).
004300*
004400 01  ACCUMULATORS.
004500     05  RUNNING-SUM      PIC S9(4)V9(8) COMP VALUE ZERO.
004600     05  CURRENT-T        PIC S9(4)V9(8) COMP VALUE ZERO.
004700     05  F-OF-T           PIC S9(4)V9(8) COMP VALUE ZERO.
004800     05  STEP-SIZE        PIC S9(4)V9(8) COMP VALUE ZERO.
004900*
005000*        BYTE OVERLAY OF THE ACCUMULATOR GROUP -- USED ONLY TO
005100*        BLANK THE WORK AREA BEFORE EACH CALL, SAME IDIOM AS THE
005200*        CONFUSION-ROW OVERLAY IN DSKWRK.
005300 01  ACCUMULATORS-ALPHA REDEFINES ACCUMULATORS PIC X(24).
005400*
005500 01  TRACE-AREA.
005600     05  TRACE-ARG        PIC S9(4)V9(6).
005700 01  TRACE-AREA-ALPHA REDEFINES TRACE-AREA PIC X(11).
005800*
005900 LINKAGE SECTION.
006000 01  LOG-ARG              PIC S9(4)V9(6).
006100 01  LOG-RESULT           PIC S9(4)V9(6).
006200*
006300 PROCEDURE DIVISION USING LOG-ARG LOG-RESULT.
006400 0000-MAIN-CONTROL.
006500     MOVE ZERO TO ACCUMULATORS-ALPHA.
006600     IF TRACE-ON
006700         MOVE LOG-ARG TO TRACE-ARG
006800         DISPLAY "DSKLOG00 - ARG = " TRACE-AREA-ALPHA.
006900     IF LOG-ARG = 1
007000         MOVE ZERO TO LOG-RESULT
007100         GO TO 0000-EXIT.
007200     COMPUTE STEP-SIZE = (LOG-ARG - 1) / STEP-TOTAL.
007300     COMPUTE RUNNING-SUM = (1 / 1) + (1 / LOG-ARG).
007400     COMPUTE RUNNING-SUM = RUNNING-SUM / 2.
007500     PERFORM 0100-ACCUM-ONE-STEP THRU 0100-EXIT
007600         VARYING STEP-IDX FROM 1 BY 1
007700         UNTIL STEP-IDX >= STEP-TOTAL.
007800     COMPUTE LOG-RESULT ROUNDED = RUNNING-SUM * STEP-SIZE.
007900     IF TRACE-ON
008000         DISPLAY "DSKLOG00 - RESULT = " LOG-RESULT.
008100 0000-EXIT.
008200     EXIT PROGRAM.
008300*
008400 0100-ACCUM-ONE-STEP.
008500     COMPUTE CURRENT-T = 1 + (STEP-IDX * STEP-SIZE).
008600     IF CURRENT-T = ZERO
008700         GO TO 0100-EXIT.
008800     COMPUTE F-OF-T = 1 / CURRENT-T.
008900     ADD F-OF-T TO RUNNING-SUM.
009000 0100-EXIT.
009100     EXIT.
