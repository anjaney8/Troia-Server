000100*--------------------------------------------------------------*
000200*    DSKWRK  --  WORKER RECORD / CONFUSION-MATRIX COPYBOOK
000300*    ONE ENTRY PER WORKER (ANNOTATOR).  WRK-CONF-MATRIX(F,T) IS
000400*    THE CURRENT ESTIMATE OF THE PROBABILITY THIS WORKER ASSIGNS
000500*    CATEGORY T GIVEN THE TRUE CATEGORY IS F -- RE-ESTIMATED
000600*    EVERY M-STEP FROM THE LABELS ON FILE FOR THIS WORKER.
000700*    WRITTEN BY DSKEST00 TO WORKER.DAT AT END OF RUN; NOT READ
000800*    BACK BY DSKQUA00 (QUALITY SCORING ONLY NEEDS CATEGORIES AND
000900*    OBJECT POSTERIORS, NOT PER-WORKER ERROR RATES).
001000*
001100*    MAINT HISTORY
001200*    ----------------------------------------------------------
001300*    1994-02-14  TS   ORIGINAL CUT, SQUARE MATRIX SIZED TO
001400*                     DSK-MAX-CAT BY DSK-MAX-CAT.
001500*    1995-06-20  TS   REQ #118 -- WRK-LABEL-COUNT ADDED SO THE
001600*                     M-STEP CAN TELL A BRAND-NEW WORKER (NO
001700*                     LABELS YET) FROM ONE WITH A ZEROED ROW.
001800*--------------------------------------------------------------*
001900 01  WRK-REC.
002000     05  WRK-NAME                 PIC X(20).
002100     05  WRK-LABEL-COUNT          PIC 9(6) COMP.
002200*        WRK-CONF-MATRIX(F,T) -- ROW F IS THE TRUE CATEGORY,
002300*        COLUMN T IS THE CATEGORY THE WORKER ASSIGNED.
002400     05  WRK-CONF-MATRIX OCCURS 10 TIMES.
002500         10  WRK-CONF-ROW OCCURS 10 TIMES.
002600             15  WRK-CONF-ENTRY    PIC 9V9(6).
002700*        REDEFINITION OF ONE CONFUSION-MATRIX ROW AS A SINGLE
002800*        ALPHANUMERIC FIELD -- USED BY 5100-ESTIMATE-INNER TO
002900*        ZERO A WHOLE ROW BEFORE RE-ACCUMULATING IT IN ONE MOVE,
003000*        THE WAY THE SHOP HAS ALWAYS CLEARED FIXED WORK AREAS.
003100         10  WRK-CONF-ROW-ALPHA REDEFINES WRK-CONF-ROW
003200                                  PIC X(70).
003300     05  FILLER                   PIC X(16).
