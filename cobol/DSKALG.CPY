000100*--------------------------------------------------------------*
000200*    DSKALG  --  ALGORITHM CONTROL COPYBOOK
000300*    CARRIES THE CONVERGENCE BOOKKEEPING COMMON TO ANY
000400*    ESTIMATION PASS OVER THE LABELLING PROJECT -- EVERY
000500*    CONCRETE PASS (THE CATEGORY-ESTIMATION PASS, THE QUALITY-
000600*    SCORING PASS) SHARES THIS CONTROL BLOCK SO THE TWO LOAD
000700*    MODULES AGREE ON THE SHAPE OF EPSILON / ITERATION /
000750*    LOG-LIKELIHOOD BOOKKEEPING.  NO PARAGRAPHS LIVE HERE --
000780*    THIS IS DATA ONLY.
000900*
001000*    MAINT HISTORY
001100*    ----------------------------------------------------------
001200*    1994-02-11  TS   ORIGINAL CUT, LIFTED OUT OF DSKEST00 SO
001300*                     DSKQUA00 COULD SHARE THE SAME ITERATION
001400*                     AND CONVERGENCE FIELDS.
001500*    1996-08-30  TS   ADDED ALG-COMPUTED-FLAG -- PRIORS UPDATE
001600*                     MUST BE ABLE TO FLIP THE PROJECT BACK TO
001700*                     "NOT COMPUTED" WHENEVER THE PRIORS CHANGE.
001800*    1999-01-05  TS   Y2K REVIEW -- NO DATE FIELDS IN THIS
001900*                     COPYBOOK, NO CHANGE REQUIRED.  SIGNED OFF.
002000*--------------------------------------------------------------*
002100 01  ALG-CONTROL.
002200*        THE SHOP-STANDARD CONVERGENCE THRESHOLD -- THE LOG-
002210*        LIKELIHOOD DELTA HAS TO CLOSE INSIDE THIS BEFORE THE
002220*        ESTIMATE LOOP CALLS THE RUN CONVERGED.
002300     05  ALG-EPSILON              PIC 9V9(6) VALUE .000100.
002400     05  ALG-MAX-ITERATIONS       PIC 9(4) COMP VALUE 50.
002500     05  ALG-ITERATIONS-DONE      PIC 9(4) COMP VALUE ZERO.
002600*        "POSITIVE INFINITY" HAS NO FIXED-POINT EQUIVALENT, SO
002700*        PREV-LOG-LIKELIHOOD STARTS AT A SENTINEL FAR OUTSIDE
002800*        ANY REAL LOG-LIKELIHOOD VALUE -- THIS GUARANTEES THE
002900*        FIRST PASS THROUGH 5000-ESTIMATE-LOOP ALWAYS FIRES.
003000     05  ALG-PREV-LOG-LIKELIHOOD  PIC S9(8)V9(6) COMP VALUE
003100                                  99999999.999999.
003200     05  ALG-CURR-LOG-LIKELIHOOD  PIC S9(8)V9(6) COMP VALUE ZERO.
003300     05  ALG-LOG-LIKELIHOOD-DELTA PIC S9(8)V9(6) COMP VALUE ZERO.
003400     05  ALG-COMPUTED-FLAG        PIC X(1) VALUE "N".
003500         88  ALG-IS-COMPUTED             VALUE "Y".
003600         88  ALG-NOT-COMPUTED             VALUE "N".
003700     05  ALG-PRIORS-FIXED-FLAG     PIC X(1) VALUE "N".
003800         88  ALG-PRIORS-ARE-FIXED         VALUE "Y".
003900     05  FILLER                   PIC X(10).
