000100*--------------------------------------------------------------*
000200*    DSKQUA00  --  CATEGORY-ESTIMATION QUALITY SCORING PASS
000300*    REPLACES THE OLD "CONSTANTS" MAINTENANCE LOAD MODULE ON
000400*    THIS NUMBER.  CHAINED TO FROM DSKEST00 ONCE THE ESTIMATION
000500*    RUN HAS CONVERGED.  REBUILDS THE SAME CATEGORY/COST-MATRIX
000600*    PICTURE DSKEST00 BUILT (CATEGORY.DAT PLUS ANY MISCLASS-COST
000700*    OVERRIDES ARE STATIC INPUT, SO REBUILDING THEM HERE GIVES
000800*    THE SAME RESULT WITHOUT A SHARED CACHE BETWEEN THE TWO
000900*    LOAD MODULES), READS THE OBJECT.DAT DSKEST00 LEFT BEHIND
001000*    AND WRITES ONE QUALITY-REPORT RECORD PER OBJECT X CATEGORY
001100*    PAIR.
001200*
001300*    MAINT HISTORY
001400*    ----------------------------------------------------------
001500*    1994-02-18  TS   ORIGINAL CUT.  REUSES THE OLD CONST01 LOAD
001600*                     MODULE NUMBER AT OPERATIONS' REQUEST SO THE
001700*                     JCL STREAM DID NOT HAVE TO CHANGE.
001800*    1995-06-05  JP   REQ 95-061.  RAISED MAX-OBJ TO 1000 TO
001900*                     MATCH THE ESTIMATION STEP.
002000*    1997-03-11  TS   ADDED THE MIN-SPAMMER-COST / SPAMMER-COST
002100*                     CONTROL TOTALS, REQUESTED BY THE SURVEY
002200*                     DIVISION -- A QUICK CHECK OF HOW HARD THE
002300*                     PROJECT WOULD BE FOR A WORKER LABELING AT
002400*                     RANDOM.
002500*    1999-01-05  TS   Y2K REVIEW.  NO DATE FIELDS ON THIS LOAD
002600*                     MODULE OTHER THAN THE HEADER COMMENTS.
002700*                     SIGNED OFF.
002800*    1999-08-02  JP   REQ 99-091.  4000-PERSIST-AND-FINISH NOW
002900*                     FALLS THROUGH TO THE CONTROL TOTALS EVEN
003000*                     WHEN THE WARNING SWITCH IS ON -- THE PASS
003100*                     MUST NEVER ABORT WITHOUT WRITING BACK.
003200*    2001-09-17  TS   REQ 01-133.  4010-LOAD-PRIOR-DIST NOW READS
003300*                     CAT-PRIOR.DAT, THE CONVERGED PRIORS DSKEST00
003400*                     LEAVES BEHIND, INSTEAD OF THE SUPPLIED-OR-
003500*                     DEFAULTED PRIOR OFF CATEGORY.DAT -- SPAMMER
003600*                     COST WAS BEING SCORED AGAINST THE WRONG
003700*                     DISTRIBUTION.
003800*--------------------------------------------------------------*
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID. DSKQUA00.
004100 AUTHOR. T SAKELLARIOU.
004200 INSTALLATION. BULL HN INFORMATION SYSTEMS HELLAS.
004300 DATE-WRITTEN. 18/02/94.
004400 DATE-COMPILED.
004500 SECURITY.  COMPANY CONFIDENTIAL.  INTERNAL USE ONLY.
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-AT.
004900 OBJECT-COMPUTER. IBM-AT.
005000 SPECIAL-NAMES.  C01 IS TOP-OF-FORM
005100     UPSI-0 ON STATUS IS TRACE-ON
005200            OFF STATUS IS TRACE-OFF.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*        CATEGORY.DAT -- SAME FILE DSKEST00 READ, REBUILT HERE
005600*        FROM SCRATCH RATHER THAN SHARED, SINCE THE TWO LOAD
005700*        MODULES NEVER RUN IN THE SAME ADDRESS SPACE.
005800     SELECT CATEGORY-FILE ASSIGN TO CATEGORY
005900         ORGANIZATION LINE SEQUENTIAL
006000         FILE STATUS IS CAT-STATUS.
006100*        MISCLASS-COST.DAT -- SAME OPTIONAL OVERRIDE ROWS
006200*        DSKEST00 APPLIED TO ITS OWN COST MATRIX, REBUILT HERE
006300*        SO THE SPAMMER-COST TOTAL BELOW USES THE SAME CELLS.
006400     SELECT MISCLASS-COST-FILE ASSIGN TO MISCOST
006500         ORGANIZATION SEQUENTIAL
006600         FILE STATUS IS MC-STATUS.
006700*        OBJECT.DAT -- THE CONVERGED POSTERIORS DSKEST00 LEFT
006800*        BEHIND.  THIS IS THE ONLY INPUT TO THE SCORING PASS
006900*        THAT IS NOT A STATIC PROJECT DEFINITION FILE.
007000     SELECT OBJECT-FILE ASSIGN TO OBJECTF
007100         ORGANIZATION LINE SEQUENTIAL
007200         FILE STATUS IS OBJ-STATUS.
007300*        QUALRPT -- ONE OUTPUT RECORD PER OBJECT TIMES CATEGORY,
007400*        WRITTEN IN 3020-SCORE-ONE-CATEGORY BELOW.  NOT SORTED
007500*        OR TOTALLED ON THE WAY OUT -- DOWNSTREAM REPORTING
007600*        PICKS IT UP AS A FLAT EXTRACT.
007700     SELECT QUALITY-REPORT-FILE ASSIGN TO QUALRPT
007800         ORGANIZATION SEQUENTIAL
007900         FILE STATUS IS QR-STATUS.
008000*        CAT-PRIOR-FILE IS THE CONVERGED-PRIOR OUTPUT DSKEST00
008100*        LEAVES BEHIND -- READ HERE IN PLACE OF THE SUPPLIED-OR-
008200*        DEFAULTED PRIOR OFF CATEGORY.DAT.
008300     SELECT CAT-PRIOR-FILE ASSIGN TO CATPRIR
008400         ORGANIZATION LINE SEQUENTIAL
008500         FILE STATUS IS PR-STATUS.
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  CATEGORY-FILE.
008900     COPY DSKCAT.
009000*        SAME LAYOUT AS THE COPY OF MC-REC IN DSKEST00 -- NOT
009100*        WORTH A SEPARATE COPYBOOK FOR THE ONE RECORD TYPE THAT
009200*        ONLY THESE TWO LOAD MODULES EVER SEE.
009300 FD  MISCLASS-COST-FILE.
009400 01  MC-REC.
009500     05  MC-CAT-FROM         PIC X(20).
009600     05  MC-CAT-TO           PIC X(20).
009700     05  MC-COST             PIC 9V9(6).
009800     05  FILLER              PIC X(33).
009900 FD  OBJECT-FILE.
010000     COPY DSKOBJ.
010100*        PR-REC LAYOUT MATCHES WHAT 6210-WRITE-ONE-PRIOR IN
010200*        DSKEST00 WRITES -- NAME PLUS THE SINGLE CONVERGED PRIOR
010300*        VALUE, NOTHING ELSE.
010400 FD  CAT-PRIOR-FILE.
010500 01  PR-REC.
010600     05  PR-CATEGORY-NAME    PIC X(20).
010700     05  PR-PRIOR            PIC 9V9(6).
010800     05  FILLER              PIC X(53).
010900*        OBJECT NAME, CATEGORY NAME, AND THE SCORE ITSELF --
011000*        THE EVALUATOR PLUGGED IN AT 2300-DEFAULT-EVALUATOR
011100*        DECIDES WHAT "SCORE" MEANS.
011200 FD  QUALITY-REPORT-FILE.
011300 01  QR-REC.
011400     05  QR-OBJECT-NAME      PIC X(20).
011500     05  QR-CATEGORY-NAME    PIC X(20).
011600     05  QR-QUALITY-SCORE    PIC 9(3)V9(6).
011700     05  FILLER              PIC X(17).
011800*        DSKALG BRINGS IN NOTHING THIS LOAD MODULE ACTUALLY
011900*        NEEDS EXCEPT THE TRACE SWITCH AND THE SHOP STANDARD
012000*        WORK AREAS -- NO EM LOOP RUNS HERE, SO THE ITERATION
012100*        COUNTERS AND LOG-LIKELIHOOD FIELDS IN IT SIT UNUSED.
012200 WORKING-STORAGE SECTION.
012300 COPY DSKALG.
012400*
012500*        FIVE FILE-STATUS FIELDS, ONE PER SELECT ABOVE --
012600*        NONE OF THEM ARE TESTED BEYOND "10" FOR END-OF-FILE,
012700*        SAME AS DSKEST00.
012800 77  CAT-STATUS           PIC XX VALUE SPACES.
012900 77  MC-STATUS            PIC XX VALUE SPACES.
013000 77  OBJ-STATUS           PIC XX VALUE SPACES.
013100 77  QR-STATUS            PIC XX VALUE SPACES.
013200 77  PR-STATUS            PIC XX VALUE SPACES.
013300*
013400*        IDX-1/IDX-2 WALK THE COST MATRIX, FROM-CATEGORY BY
013500*        TO-CATEGORY, THE SAME SHAPE AS DSKEST00'S OWN PAIR.
013600 77  CAT-IDX-1            PIC 9(4) COMP VALUE ZERO.
013700 77  CAT-IDX-2            PIC 9(4) COMP VALUE ZERO.
013800 77  OBJ-IDX-1            PIC 9(4) COMP VALUE ZERO.
013900 77  CAT-FOUND-IDX        PIC 9(4) COMP VALUE ZERO.
014000 77  SEARCH-NAME          PIC X(20) VALUE SPACES.
014100*        SET BY 4000-PERSIST-AND-FINISH ON EITHER WARNING --
014200*        NEVER TESTED TO SKIP THE WRITE-BACK, ONLY TO DECIDE
014300*        WHETHER THE "FINISHED WITH WARNINGS" LINE PRINTS.
014400 77  QC-ERROR-SW          PIC X(1) VALUE "N".
014500     88  QC-ERROR-FOUND          VALUE "Y".
014600*        HOLDS THE CANDIDATE TRUE-CATEGORY SUBSCRIPT WHILE
014700*        2000-COST-VS-SOURCE SUMS THE COST OF ONE ROW --
014800*        2110/2210 EACH DRIVE IT FROM THEIR OWN VARYING INDEX.
014900 77  QC-SOURCE-IDX        PIC 9(4) COMP VALUE ZERO.
015000*        RESULT, DOUBLE-COST AND MIN-COST ARE SIGNED -- A
015100*        CATEGORY COUNT OF ONE WOULD DIVIDE BY ZERO ELSEWHERE
015200*        LONG BEFORE ANY OF THESE COULD GO NEGATIVE, BUT THE
015300*        SIGN IS KEPT SO A BAD MISCLASS-COST.DAT ROW SHOWS UP
015400*        AS A VISIBLY WRONG NUMBER RATHER THAN A TRUNCATED ONE.
015500 77  QC-COST-RESULT       PIC S9(2)V9(6) VALUE ZERO.
015600 77  QC-DOUBLE-COST       PIC S9(2)V9(6) VALUE ZERO.
015700 77  QC-MIN-COST          PIC S9(2)V9(6) VALUE ZERO.
015800 77  QC-QUALITY-SCORE     PIC 9(3)V9(6) VALUE ZERO.
015900*
016000*        PROJECT-PRIOR DISTRIBUTION, USED ONLY TO EVALUATE THE
016100*        MINIMUM-SPAMMER-COST AND SPAMMER-COST CONTROL TOTALS.
016200*        LOADED FROM CAT-PRIOR.DAT IN 4010-LOAD-PRIOR-DIST -- THESE
016300*        ARE THE ESTIMATE LOOP'S CONVERGED PRIORS, NOT THE SUPPLIED-
016400*        OR-DEFAULTED PRIOR THAT CAME IN ON CATEGORY.DAT.
016500 01  QC-DIST-TABLE.
016600     05  QC-DIST          PIC 9V9(6) OCCURS 10 TIMES.
016700*
016800*        SENTINEL FOR MIN-COST -- PACKED DIGIT LITERAL REDEFINED
016900*        NUMERIC, SAME IDIOM AS THE SCREEN-OFFSET TABLES.
017000*        STARTING VALUE FOR 2200-MIN-COST'S RUNNING MINIMUM --
017100*        BIGGER THAN ANY COST A 9V9(6) CELL CAN HOLD, SO THE
017200*        FIRST REAL CANDIDATE ALWAYS REPLACES IT.
017300 01  MIN-COST-SENTINEL-ALPHA.
017400     05  FILLER              PIC X(9) VALUE "999999999".
017500 01  MIN-COST-SENTINEL REDEFINES MIN-COST-SENTINEL-ALPHA.
017600     05  MIN-COST-START   PIC S9(2)V9(6).
017700*
017800*        DEFAULT COST-MATRIX CELL VALUES, SAME AS DSKEST00.
017900*        ZERO ON THE DIAGONAL, ONE OFF IT -- CORRECT CATEGORY
018000*        COSTS NOTHING, ANY MISCLASSIFICATION COSTS ONE, UNLESS
018100*        MISCLASS-COST.DAT OVERRIDES THE CELL.
018200 01  DEFAULT-COST-LITERAL.
018300     05  FILLER              PIC X(14) VALUE "00000001000000".
018400 01  DEFAULT-COST-VALUES REDEFINES DEFAULT-COST-LITERAL.
018500     05  DEFAULT-COST-ENTRY PIC 9V9(6) OCCURS 2 TIMES.
018600*
018700*        CATEGORY WORK TABLE.
018800 01  CAT-TABLE-AREA.
018900*        REBUILT FROM CATEGORY.DAT EVERY RUN -- NOT PASSED IN
019000*        FROM DSKEST00, SINCE THE TWO LOAD MODULES SHARE NO
019100*        WORKING STORAGE ACROSS THE CHAIN.
019200     05  CAT-TAB-COUNT       PIC 9(4) COMP VALUE ZERO.
019300     05  CAT-TAB-ENTRY OCCURS 10 TIMES.
019400         10  CAT-TAB-NAME        PIC X(20).
019500         10  CAT-TAB-PRIOR       PIC 9V9(6).
019600         10  CAT-TAB-HAS-PRIOR   PIC X(1).
019700         10  CAT-TAB-COST OCCURS 10 TIMES PIC 9V9(6).
019800*
019900*        BYTE OVERLAY OF THE WHOLE CATEGORY TABLE -- USED TO
020000*        BLANK IT IN ONE MOVE BEFORE THE LOAD PASS, SAME IDIOM
020100*        AS THE CONFUSION-ROW OVERLAY IN DSKWRK.
020200 01  CAT-TAB-ENTRY-ALPHA REDEFINES CAT-TAB-ENTRY PIC X(980).
020300*
020400*        OBJECT WORK TABLE.
020500 01  OBJ-TABLE-AREA.
020600*        OBJ-TAB-PROB HERE IS DSKEST00'S FINAL POSTERIOR ROW,
020700*        READ BACK VERBATIM -- THIS LOAD MODULE NEVER RE-
020800*        ESTIMATES ANYTHING, IT ONLY SCORES WHAT ALREADY
020900*        CONVERGED.
021000     05  OBJ-TAB-COUNT       PIC 9(4) COMP VALUE ZERO.
021100     05  OBJ-TAB-ENTRY OCCURS 1000 TIMES.
021200         10  OBJ-TAB-NAME             PIC X(20).
021300         10  OBJ-TAB-PROB OCCURS 10 TIMES PIC 9V9(6).
021400*
021500 PROCEDURE DIVISION.
021600*        LOAD ORDER MATTERS -- THE COST MATRIX MUST BE DEFAULTED
021700*        BEFORE THE OVERRIDE PASS RUNS, AND CATEGORIES MUST BE
021800*        LOADED BEFORE OBJECTS, SINCE 1111-MOVE-ONE-PROB WALKS
021900*        THE CATEGORY TABLE TO UNLOAD EACH OBJECT'S POSTERIOR
022000*        ROW.
022100 0000-MAIN-CONTROL.
022200     OPEN INPUT CATEGORY-FILE MISCLASS-COST-FILE OBJECT-FILE
022300               CAT-PRIOR-FILE.
022400     OPEN OUTPUT QUALITY-REPORT-FILE.
022500*        SAME BLANK-BY-OVERLAY IDIOM AS DSKEST00 -- CLEARS
022600*        EVERY UNUSED SLOT PAST CAT-TAB-COUNT IN ONE MOVE.
022700     MOVE SPACES TO CAT-TAB-ENTRY-ALPHA.
022800     PERFORM 1000-LOAD-CATEGORIES THRU 1000-EXIT.
022900     PERFORM 1050-DEFAULT-COST-MATRIX THRU 1050-EXIT.
023000     PERFORM 1060-LOAD-COST-OVERRIDES THRU 1060-EXIT.
023100     PERFORM 1100-LOAD-OBJECTS THRU 1100-EXIT.
023200     PERFORM 3000-SCORE-PASS THRU 3000-EXIT.
023300     PERFORM 4000-PERSIST-AND-FINISH THRU 4000-EXIT.
023400     CLOSE CATEGORY-FILE MISCLASS-COST-FILE OBJECT-FILE
023500           QUALITY-REPORT-FILE CAT-PRIOR-FILE.
023600     STOP RUN.
023700*
023800*        ONE PASS OVER CATEGORY.DAT, SAME AS DSKEST00'S OWN
023900*        1000-LOAD-CATEGORIES -- NO MINIMUM-CATEGORY-COUNT
024000*        REJECTION HERE, SINCE A SHORT CATEGORY.DAT WOULD HAVE
024100*        ALREADY STOPPED THE ESTIMATION PASS BEFORE OBJECT.DAT
024200*        WAS EVER WRITTEN.
024300 1000-LOAD-CATEGORIES.
024400     MOVE ZERO TO CAT-TAB-COUNT.
024500     MOVE SPACES TO CAT-STATUS.
024600     PERFORM 1010-READ-CATEGORY THRU 1010-EXIT
024700         UNTIL CAT-STATUS = "10".
024800 1000-EXIT.
024900     EXIT.
025000*
025100*        UNKNOWN-CATEGORY REJECTION IS NOT NEEDED HERE -- THIS
025200*        PARAGRAPH IS THE ONE THAT BUILDS THE CATEGORY TABLE,
025300*        NOT ONE THAT LOOKS A NAME UP IN IT.
025400 1010-READ-CATEGORY.
025500     READ CATEGORY-FILE INTO CAT-REC
025600         AT END MOVE "10" TO CAT-STATUS
025700                GO TO 1010-EXIT.
025800     ADD 1 TO CAT-TAB-COUNT.
025900     MOVE CAT-NAME TO CAT-TAB-NAME(CAT-TAB-COUNT).
026000     MOVE CAT-PRIOR TO CAT-TAB-PRIOR(CAT-TAB-COUNT).
026100     MOVE CAT-HAS-PRIOR TO CAT-TAB-HAS-PRIOR(CAT-TAB-COUNT).
026200 1010-EXIT.
026300     EXIT.
026400*
026500*        FILLS EVERY CELL OF THE FULL CAT-TAB-COUNT BY CAT-TAB-
026600*        COUNT MATRIX BEFORE ANY OVERRIDE IS APPLIED -- SAME
026700*        TWO-LEVEL PERFORM SHAPE AS THE CONFUSION-MATRIX BUILD
026800*        IN DSKEST00.
026900 1050-DEFAULT-COST-MATRIX.
027000     PERFORM 1051-DEFAULT-ONE-CATEGORY THRU 1051-EXIT
027100         VARYING CAT-IDX-1 FROM 1 BY 1
027200         UNTIL CAT-IDX-1 > CAT-TAB-COUNT.
027300 1050-EXIT.
027400     EXIT.
027500*
027600*        ONE ROW OF THE MATRIX, ONE CELL AT A TIME BELOW.
027700 1051-DEFAULT-ONE-CATEGORY.
027800     PERFORM 1052-DEFAULT-ONE-CELL THRU 1052-EXIT
027900         VARYING CAT-IDX-2 FROM 1 BY 1
028000         UNTIL CAT-IDX-2 > CAT-TAB-COUNT.
028100 1051-EXIT.
028200     EXIT.
028300*
028400*        DIAGONAL CELL (SAME CATEGORY BOTH WAYS) GETS THE "NO
028500*        COST" ENTRY, EVERY OTHER CELL GETS THE "ONE UNIT"
028600*        ENTRY -- IDENTICAL RULE TO DSKEST00'S OWN DEFAULTING
028700*        PARAGRAPH.
028800 1052-DEFAULT-ONE-CELL.
028900     IF CAT-IDX-1 = CAT-IDX-2
029000         MOVE DEFAULT-COST-ENTRY(1)
029100             TO CAT-TAB-COST(CAT-IDX-1, CAT-IDX-2)
029200     ELSE
029300         MOVE DEFAULT-COST-ENTRY(2)
029400             TO CAT-TAB-COST(CAT-IDX-1, CAT-IDX-2).
029500 1052-EXIT.
029600     EXIT.
029700*
029800*        OPTIONAL FILE -- A PROJECT WITH NO MISCLASS-COST.DAT
029900*        ROWS AT ALL LEAVES THE DEFAULT MATRIX UNTOUCHED.
030000 1060-LOAD-COST-OVERRIDES.
030100     MOVE SPACES TO MC-STATUS.
030200     PERFORM 1070-READ-COST-OVERRIDE THRU 1070-EXIT
030300         UNTIL MC-STATUS = "10".
030400 1060-EXIT.
030500     EXIT.
030600*
030700*        BOTH CATEGORY NAMES ON THE OVERRIDE ROW ARE RESOLVED
030800*        THROUGH THE SAME LOOKUP BELOW -- AN OVERRIDE NAMING A
030900*        CATEGORY NOT ON CATEGORY.DAT IS SILENTLY DROPPED,
031000*        SAME AS DSKEST00.
031100 1070-READ-COST-OVERRIDE.
031200     READ MISCLASS-COST-FILE INTO MC-REC
031300         AT END MOVE "10" TO MC-STATUS
031400                GO TO 1070-EXIT.
031500     MOVE MC-CAT-FROM TO SEARCH-NAME.
031600     PERFORM 1080-LOOKUP-CATEGORY THRU 1080-EXIT.
031700     MOVE CAT-FOUND-IDX TO CAT-IDX-1.
031800     MOVE MC-CAT-TO TO SEARCH-NAME.
031900     PERFORM 1080-LOOKUP-CATEGORY THRU 1080-EXIT.
032000     MOVE CAT-FOUND-IDX TO CAT-IDX-2.
032100     IF CAT-IDX-1 = ZERO OR CAT-IDX-2 = ZERO
032200         GO TO 1070-EXIT.
032300     MOVE MC-COST TO CAT-TAB-COST(CAT-IDX-1, CAT-IDX-2).
032400 1070-EXIT.
032500     EXIT.
032600*
032700*        LINEAR SCAN BY NAME -- CAT-TAB-COUNT NEVER EXCEEDS TEN,
032800*        SO A TABLE SCAN IS CHEAPER TO MAINTAIN THAN AN INDEX.
032900*        SHARED BY THE OVERRIDE LOOKUP ABOVE AND THE PRIOR-
033000*        MATCHING PARAGRAPH BELOW.
033100 1080-LOOKUP-CATEGORY.
033200     MOVE ZERO TO CAT-FOUND-IDX.
033300     PERFORM 1081-SCAN-ONE-CATEGORY THRU 1081-EXIT
033400         VARYING CAT-IDX-1 FROM 1 BY 1
033500         UNTIL CAT-IDX-1 > CAT-TAB-COUNT.
033600 1080-EXIT.
033700     EXIT.
033800*
033900*        FOUND-IDX IS LEFT AT ZERO, NOT GO-TO'D OUT OF EARLY, ON
034000*        A MISS -- THE PERFORM RUNS THE FULL TABLE REGARDLESS.
034100 1081-SCAN-ONE-CATEGORY.
034200     IF CAT-TAB-NAME(CAT-IDX-1) = SEARCH-NAME
034300         MOVE CAT-IDX-1 TO CAT-FOUND-IDX.
034400 1081-EXIT.
034500     EXIT.
034600*
034700*        OBJECT.DAT IS THE RUNTIME OUTPUT DSKEST00 LEFT BEHIND --
034800*        ITS OBJ-CAT-PROB ENTRIES ARE THE FINAL CONVERGED
034900*        POSTERIORS FOR THIS PROJECT.
035000 1100-LOAD-OBJECTS.
035100     MOVE ZERO TO OBJ-TAB-COUNT.
035200     MOVE SPACES TO OBJ-STATUS.
035300     PERFORM 1110-READ-OBJECT THRU 1110-EXIT
035400         UNTIL OBJ-STATUS = "10".
035500 1100-EXIT.
035600     EXIT.
035700*
035800*        ONE OBJECT.DAT RECORD PER OBJECT -- THE POSTERIOR ROW
035900*        IS UNLOADED CATEGORY BY CATEGORY IN 1111 BELOW.
036000 1110-READ-OBJECT.
036100     READ OBJECT-FILE INTO OBJ-REC
036200         AT END MOVE "10" TO OBJ-STATUS
036300                GO TO 1110-EXIT.
036400     ADD 1 TO OBJ-TAB-COUNT.
036500     MOVE OBJ-NAME TO OBJ-TAB-NAME(OBJ-TAB-COUNT).
036600     PERFORM 1111-MOVE-ONE-PROB THRU 1111-EXIT
036700         VARYING CAT-IDX-1 FROM 1 BY 1
036800         UNTIL CAT-IDX-1 > CAT-TAB-COUNT.
036900 1110-EXIT.
037000     EXIT.
037100*
037200*        RUNS TO CAT-TAB-COUNT, NOT TO TEN -- A SLOT PAST THE
037300*        PROJECT'S ACTUAL CATEGORY COUNT ON OBJECT.DAT IS
037400*        ALWAYS ZERO AND IS NEVER READ BACK OUT.
037500 1111-MOVE-ONE-PROB.
037600     MOVE OBJ-CAT-PROB-ENTRY(CAT-IDX-1)
037700         TO OBJ-TAB-PROB(OBJ-TAB-COUNT, CAT-IDX-1).
037800 1111-EXIT.
037900     EXIT.
038000*
038100*        COST-VS-SOURCE -- EXPECTED COST OF DISTRIBUTION QC-DIST
038200*        RELATIVE TO A KNOWN TRUE CATEGORY QC-SOURCE-IDX.
038300*        SHARED BY BOTH 2100-COST-OF-DISTRIBUTION AND 2200-MIN-
038400*        COST BELOW -- EACH SETS QC-SOURCE-IDX TO A DIFFERENT
038500*        CANDIDATE TRUE CATEGORY AND CALLS THIS SAME PARAGRAPH.
038600 2000-COST-VS-SOURCE.
038700     MOVE ZERO TO QC-COST-RESULT.
038800     PERFORM 2010-ACCUM-ONE-DEST THRU 2010-EXIT
038900         VARYING CAT-IDX-2 FROM 1 BY 1
039000         UNTIL CAT-IDX-2 > CAT-TAB-COUNT.
039100 2000-EXIT.
039200     EXIT.
039300*
039400*        ONE TERM OF THE EXPECTED-COST SUM -- HOW LIKELY THE
039500*        DISTRIBUTION SAYS THE OBJECT IS CATEGORY IDX-2, TIMES
039600*        WHAT IT COSTS TO CALL IT IDX-2 WHEN IT IS REALLY IDX-
039700*        SOURCE.
039800 2010-ACCUM-ONE-DEST.
039900     COMPUTE QC-COST-RESULT = QC-COST-RESULT +
040000         (QC-DIST(CAT-IDX-2) *
040100          CAT-TAB-COST(QC-SOURCE-IDX, CAT-IDX-2)).
040200 2010-EXIT.
040300     EXIT.
040400*
040500*        COST-OF-DISTRIBUTION -- EXPECTED COST OF AN UNCERTAIN
040600*        TRUE CATEGORY, THE DOUBLY-SUMMED FORM.
040700*        DOUBLE SUM OVER EVERY CANDIDATE TRUE CATEGORY -- NOT
040800*        USED TO SCORE INDIVIDUAL OBJECTS, ONLY TO COMPUTE THE
040900*        SPAMMER-COST CONTROL TOTAL OFF THE PROJECT PRIOR.
041000 2100-COST-OF-DISTRIBUTION.
041100     MOVE ZERO TO QC-DOUBLE-COST.
041200     PERFORM 2110-ACCUM-ONE-SOURCE THRU 2110-EXIT
041300         VARYING CAT-IDX-1 FROM 1 BY 1
041400         UNTIL CAT-IDX-1 > CAT-TAB-COUNT.
041500 2100-EXIT.
041600     EXIT.
041700*
041800*        WEIGHTS EACH SOURCE CATEGORY'S EXPECTED COST BY ITS
041900*        OWN SHARE OF THE PROJECT PRIOR BEFORE ADDING IT IN.
042000 2110-ACCUM-ONE-SOURCE.
042100     MOVE CAT-IDX-1 TO QC-SOURCE-IDX.
042200     PERFORM 2000-COST-VS-SOURCE THRU 2000-EXIT.
042300     COMPUTE QC-DOUBLE-COST = QC-DOUBLE-COST +
042400         (QC-DIST(CAT-IDX-1) * QC-COST-RESULT).
042500 2110-EXIT.
042600     EXIT.
042700*
042800*        MIN-COST -- THE LOWEST ACHIEVABLE EXPECTED COST ACROSS
042900*        EVERY CANDIDATE TRUE CATEGORY FOR DISTRIBUTION QC-DIST.
043000*        LOWEST-COST CANDIDATE ACROSS ALL TRUE CATEGORIES FOR
043100*        THE SAME QC-DIST -- THE BEST A WORKER COULD DO
043200*        WITHOUT EVER LOOKING AT THE OBJECT.
043300 2200-MIN-COST.
043400     MOVE MIN-COST-START TO QC-MIN-COST.
043500     PERFORM 2210-MIN-ONE-SOURCE THRU 2210-EXIT
043600         VARYING CAT-IDX-1 FROM 1 BY 1
043700         UNTIL CAT-IDX-1 > CAT-TAB-COUNT.
043800 2200-EXIT.
043900     EXIT.
044000*
044100*        RUNNING MINIMUM, ONE CANDIDATE SOURCE CATEGORY AT A
044200*        TIME -- STARTS FROM THE SENTINEL ABOVE, NOT FROM THE
044300*        FIRST CANDIDATE, SO EVERY CATEGORY GETS TESTED.
044400 2210-MIN-ONE-SOURCE.
044500     MOVE CAT-IDX-1 TO QC-SOURCE-IDX.
044600     PERFORM 2000-COST-VS-SOURCE THRU 2000-EXIT.
044700     IF QC-COST-RESULT < QC-MIN-COST
044800         MOVE QC-COST-RESULT TO QC-MIN-COST.
044900 2210-EXIT.
045000     EXIT.
045100*
045200*        DEFAULT-EVALUATOR -- THE ONLY EVALUATOR THIS LOAD
045300*        MODULE KNOWS HOW TO PLUG IN.  IT DEGENERATES TO THE
045400*        OBJECT'S OWN POSTERIOR FOR THE CATEGORY BEING SCORED.
045500 2300-DEFAULT-EVALUATOR.
045600     MOVE OBJ-TAB-PROB(OBJ-IDX-1, CAT-IDX-1)
045700         TO QC-QUALITY-SCORE.
045800 2300-EXIT.
045900     EXIT.
046000*
046100*        SCORE-PASS -- FOR EVERY OBJECT TIMES EVERY CATEGORY,
046200*        INVOKE THE EVALUATOR AND WRITE ONE QUALITY-REPORT RECORD.
046300*        DOUBLE LOOP, OBJECT OUTSIDE CATEGORY INSIDE -- SAME
046400*        NESTING DSKEST00 USES TO WALK THE CONFUSION MATRIX.
046500 3000-SCORE-PASS.
046600     PERFORM 3010-SCORE-ONE-OBJECT THRU 3010-EXIT
046700         VARYING OBJ-IDX-1 FROM 1 BY 1
046800         UNTIL OBJ-IDX-1 > OBJ-TAB-COUNT.
046900 3000-EXIT.
047000     EXIT.
047100*
047200*        ONE QUALITY-REPORT RECORD PER CATEGORY FOR THIS
047300*        OBJECT, WRITTEN BELOW IN 3020.
047400 3010-SCORE-ONE-OBJECT.
047500     PERFORM 3020-SCORE-ONE-CATEGORY THRU 3020-EXIT
047600         VARYING CAT-IDX-1 FROM 1 BY 1
047700         UNTIL CAT-IDX-1 > CAT-TAB-COUNT.
047800 3010-EXIT.
047900     EXIT.
048000*
048100*        EVALUATOR IS CALLED FIRST SO QR-QUALITY-SCORE IS SET
048200*        BEFORE THE RECORD IS BUILT -- TRACE DISPLAY AFTER THE
048300*        WRITE IS FOR OPERATOR SPOT-CHECKING ONLY, UPSI-0 IS
048400*        OFF ON A NORMAL PRODUCTION RUN.
048500 3020-SCORE-ONE-CATEGORY.
048600     PERFORM 2300-DEFAULT-EVALUATOR THRU 2300-EXIT.
048700     MOVE OBJ-TAB-NAME(OBJ-IDX-1) TO QR-OBJECT-NAME.
048800     MOVE CAT-TAB-NAME(CAT-IDX-1) TO QR-CATEGORY-NAME.
048900     MOVE QC-QUALITY-SCORE TO QR-QUALITY-SCORE.
049000     WRITE QR-REC.
049100     IF TRACE-ON
049200         DISPLAY "DSKQUA00 - " QR-OBJECT-NAME " / " QR-CATEGORY-NAME
049300                 " = " QR-QUALITY-SCORE.
049400 3020-EXIT.
049500     EXIT.
049600*
049700*        PERSIST-AND-FINISH -- THE PASS NEVER ABORTS WITHOUT
049800*        WRITING BACK WHATEVER IT COMPUTED.  A WARNING CONDITION
049900*        FALLS THROUGH TO THE SAME CONTROL-TOTAL DISPLAY AS A
050000*        CLEAN RUN.
050100 4000-PERSIST-AND-FINISH.
050200*        NEITHER WARNING STOPS THE RUN -- REQ 99-091 BELOW --
050300*        SO A BAD CATEGORY.DAT STILL LEAVES A QUALITY REPORT
050400*        ON DISK, EVEN IF IT IS TRIVIAL OR EMPTY.
050500     IF CAT-TAB-COUNT < 2
050600         DISPLAY "DSKQUA00 - WARNING, FEWER THAN 2 CATEGORIES ON "
050700                 "CATEGORY.DAT"
050800         MOVE "Y" TO QC-ERROR-SW.
050900*        AN EMPTY OBJECT.DAT MEANS DSKEST00 CONVERGED WITH NO
051000*        OBJECTS -- UNUSUAL, BUT NOT A REASON TO ABORT THIS
051100*        PASS BEFORE THE CONTROL TOTALS ARE DISPLAYED.
051200     IF OBJ-TAB-COUNT = ZERO
051300         DISPLAY "DSKQUA00 - WARNING, NO OBJECTS ON OBJECT.DAT"
051400         MOVE "Y" TO QC-ERROR-SW.
051500*        SPAMMER-COST TOTALS ARE COMPUTED AFTER THE OBJECT
051600*        SCORING LOOP, NOT BEFORE IT -- THEY DO NOT FEED ANY
051700*        PER-OBJECT SCORE, ONLY THE CONSOLE SUMMARY BELOW.
051800     PERFORM 4010-LOAD-PRIOR-DIST THRU 4010-EXIT.
051900     PERFORM 2100-COST-OF-DISTRIBUTION THRU 2100-EXIT.
052000     PERFORM 2200-MIN-COST THRU 2200-EXIT.
052100     DISPLAY "DSKQUA00 - QUALITY SCORING PASS FINISHED".
052200*        WARNING LINE IS THE ONLY PLACE QC-ERROR-SW IS EVER
052300*        TESTED -- NOTHING ELSE IN THIS LOAD MODULE BRANCHES ON
052400*        IT.
052500     IF QC-ERROR-FOUND
052600         DISPLAY "DSKQUA00 - FINISHED WITH WARNINGS, SEE ABOVE".
052700     DISPLAY "DSKQUA00 - OBJECTS SCORED.......... " OBJ-TAB-COUNT.
052800     DISPLAY "DSKQUA00 - CATEGORIES.............. " CAT-TAB-COUNT.
052900     DISPLAY "DSKQUA00 - MINIMUM SPAMMER COST..... " QC-MIN-COST.
053000     DISPLAY "DSKQUA00 - SPAMMER COST............. " QC-DOUBLE-COST.
053100 4000-EXIT.
053200     EXIT.
053300*
053400*        LOAD-PRIOR-DIST -- READS CAT-PRIOR.DAT, ONE PR-REC PER
053500*        CATEGORY, LEFT BEHIND BY THE ESTIMATION PASS.  MATCHED BACK
053600*        TO CAT-TAB BY NAME RATHER THAN BY POSITION, SINCE THIS
053700*        PROGRAM BUILT ITS OWN CAT-TAB FROM CATEGORY.DAT AND THERE IS
053800*        NO GUARANTEE THE TWO LOAD MODULES WALK THE CATEGORIES IN THE
053900*        SAME ORDER.
054000 4010-LOAD-PRIOR-DIST.
054100     MOVE SPACES TO PR-STATUS.
054200     PERFORM 4011-READ-ONE-PRIOR THRU 4011-EXIT
054300         UNTIL PR-STATUS = "10".
054400 4010-EXIT.
054500     EXIT.
054600*
054700 4011-READ-ONE-PRIOR.
054800     READ CAT-PRIOR-FILE INTO PR-REC
054900         AT END
055000             MOVE "10" TO PR-STATUS
055100             GO TO 4011-EXIT.
055200     MOVE PR-CATEGORY-NAME TO SEARCH-NAME.
055300     PERFORM 1080-LOOKUP-CATEGORY THRU 1080-EXIT.
055400     IF CAT-FOUND-IDX NOT = ZERO
055500         MOVE PR-PRIOR TO QC-DIST(CAT-FOUND-IDX).
055600 4011-EXIT.
055700     EXIT.
